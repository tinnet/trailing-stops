000100*----------------------------------------------------------------         
000110*  (C) 1987, 2003 PIEDMONT TRUST BROKERAGE SERVICES.  ALL RIGHTS          
000120*  RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE.                        
000130*----------------------------------------------------------------         
000140 IDENTIFICATION DIVISION.                                                 
000150 PROGRAM-ID.    PORTPRSR.                                                 
000160 AUTHOR.        R J OSTROWSKI.                                            
000170 INSTALLATION.  PIEDMONT TRUST BROKERAGE SERVICES - DATA PROC.            
000180 DATE-WRITTEN.  03/15/87.                                                 
000190 DATE-COMPILED.                                                           
000200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000210*----------------------------------------------------------------         
000220*  CHANGE LOG                                                             
000230*----------------------------------------------------------------         
000240*  DATE     BY   REQUEST#   DESCRIPTION                                   
000250*  -------- ---  ---------  ----------------------------------            
000260*  03/20/87 RJO  8700-114   ORIGINAL EDIT/PARSE STEP FOR THE              
000270*                           STOP-LOSS BATCH - TICKER LIST ONLY.           
000280*  11/19/90 RJO  9000-337   PORTFOLIO LINE MAY CARRY AN ENTRY             
000290*                           PRICE AFTER A COLON (TICKER:PRICE).           
000300*  09/08/92 DMF  9200-155   ADDED THE RUN PARAMETER CARD - STOP           
000310*                           PERCENT, TRAILING AND ATR SWITCHES.           
000320*  04/14/94 RJO  9400-088   ADDED ATR MULTIPLE AND ATR PERIOD TO          
000330*                           THE PARAMETER CARD.                           
000340*  08/03/95 TLB  9500-176   ADDED SMA PERIOD TO THE PARAMETER             
000350*                           CARD, DEFAULT 50 WHEN OMITTED.                
000360*  09/10/98 MPK  9800-233   YEAR 2000 REVIEW - NO DATE FIELDS ON          
000370*                           THIS STEP, NO CHANGE REQUIRED.                
000380*  10/02/03 MPK  0300-087   A BAD PORTFOLIO LINE NOW REJECTS ITS          
000390*                           OWN LINE AND CONTINUES THE RUN                
000400*                           INSTEAD OF ABENDING THE WHOLE JOB.            
000410*----------------------------------------------------------------         
000420*  PURPOSE - EDIT THE FREE-FORM PORTFOLIO CARD DECK AND THE RUN           
000430*  PARAMETER CARD INTO THE FIXED-FORMAT WORK FILES STOPCALC AND           
000440*  HISTLOAD EXPECT.  ONE PORTFOLIO LINE IS EITHER A BARE TICKER           
000450*  OR TICKER:PRICE.  LINES STARTING WITH '*' ARE COMMENTS AND ARE         
000460*  SKIPPED.  A BLANK LINE IS NOT A COMMENT - RULE 2 REJECTS IT            
000470*  LIKE ANY OTHER LINE THAT WILL NOT EDIT (0500-071).  A LINE THAT        
000480*  WILL NOT EDIT IS COUNTED AND REPORTED BUT DOES NOT STOP THE RUN        
000490*  (0300-087).                                                            
000500*----------------------------------------------------------------         
000510 ENVIRONMENT DIVISION.                                                    
000520 CONFIGURATION SECTION.                                                   
000530 SOURCE-COMPUTER.  IBM-4381.                                              
000540 OBJECT-COMPUTER.  IBM-4381.                                              
000550 SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                    
000560                     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                  
000570                     CLASS TICKER-CHARS IS 'A' THRU 'Z'.                  
000580 INPUT-OUTPUT SECTION.                                                    
000590 FILE-CONTROL.                                                            
000600     SELECT PORT-IN-FILE  ASSIGN TO PORTIN                                
000610            ORGANIZATION IS LINE SEQUENTIAL                               
000620            FILE STATUS  IS WS-PORTIN-STATUS.                             
000630     SELECT PARM-IN-FILE  ASSIGN TO PARMIN                                
000640            ORGANIZATION IS LINE SEQUENTIAL                               
000650            FILE STATUS  IS WS-PARMIN-STATUS.                             
000660     SELECT PORT-OUT-FILE ASSIGN TO PORTFILE                              
000670            ORGANIZATION IS LINE SEQUENTIAL                               
000680            FILE STATUS  IS WS-PORTOUT-STATUS.                            
000690     SELECT PARM-OUT-FILE ASSIGN TO PARMFILE                              
000700            ORGANIZATION IS LINE SEQUENTIAL                               
000710            FILE STATUS  IS WS-PARMOUT-STATUS.                            
000720     SELECT REJECT-FILE   ASSIGN TO PORTREJ                               
000730            ORGANIZATION IS LINE SEQUENTIAL                               
000740            FILE STATUS  IS WS-REJECT-STATUS.                             
000750*----------------------------------------------------------------         
000760 DATA DIVISION.                                                           
000770 FILE SECTION.                                                            
000780*                                                                         
000790 FD  PORT-IN-FILE                                                         
000800     RECORDING MODE IS F.                                                 
000810 01  PORT-IN-LINE                   PIC X(40).                            
000820*                                                                         
000830 FD  PARM-IN-FILE                                                         
000840     RECORDING MODE IS F.                                                 
000850 01  PARM-IN-LINE                   PIC X(80).                            
000860*                                                                         
000870 FD  PORT-OUT-FILE                                                        
000880     RECORDING MODE IS F.                                                 
000890     COPY SLPRTF.                                                         
000900*                                                                         
000910 FD  PARM-OUT-FILE                                                        
000920     RECORDING MODE IS F.                                                 
000930     COPY SLPARM.                                                         
000940*                                                                         
000950 FD  REJECT-FILE                                                          
000960     RECORDING MODE IS F.                                                 
000970 01  REJECT-LINE                    PIC X(80).                            
000980*----------------------------------------------------------------         
000990 WORKING-STORAGE SECTION.                                                 
001000*----------------------------------------------------------------         
001010*    JOB STEP RETURN CODE - SET NONZERO WHEN ANY CARD IS REJECTED         
001020*    SO THE SCHEDULER CAN COND THE LOAD STEP (0400-060).                  
001030*----------------------------------------------------------------         
001040 77  WS-RETURN-CODE                 PIC 9(02) COMP VALUE ZERO.            
001050*----------------------------------------------------------------         
001060 01  WS-SWITCHES.                                                         
001070     05  WS-PORTIN-EOF-SW           PIC X     VALUE 'N'.                  
001080         88  WS-PORTIN-EOF              VALUE 'Y'.                        
001090     05  WS-LINE-VALID-SW           PIC X     VALUE 'Y'.                  
001100         88  WS-LINE-VALID              VALUE 'Y'.                        
001110     05  WS-RERUN-SWITCH            PIC X     VALUE 'N'.                  
001120     05  FILLER                     PIC X(03) VALUE SPACES.               
001130 01  WS-FILE-STATUSES.                                                    
001140     05  WS-PORTIN-STATUS           PIC X(2)  VALUE SPACES.               
001150     05  WS-PARMIN-STATUS           PIC X(2)  VALUE SPACES.               
001160     05  WS-PORTOUT-STATUS          PIC X(2)  VALUE SPACES.               
001170     05  WS-PARMOUT-STATUS          PIC X(2)  VALUE SPACES.               
001180     05  WS-REJECT-STATUS           PIC X(2)  VALUE SPACES.               
001190     05  FILLER                     PIC X(02) VALUE SPACES.               
001200*----------------------------------------------------------------         
001210*    COUNTERS - ALL COMP.                                                 
001220*----------------------------------------------------------------         
001230 01  WS-COUNTERS COMP.                                                    
001240     05  WS-LINES-READ              PIC 9(5)  VALUE ZERO.                 
001250     05  WS-LINES-ACCEPTED          PIC 9(5)  VALUE ZERO.                 
001260     05  WS-LINES-REJECTED          PIC 9(5)  VALUE ZERO.                 
001270     05  WS-COLON-POS               PIC 9(2)  VALUE ZERO.                 
001280     05  WS-TICKER-LEN              PIC 9(2)  VALUE ZERO.                 
001290     05  WS-PRICE-LEN               PIC 9(2)  VALUE ZERO.                 
001300     05  WS-SCAN-SUB                PIC 9(2)  VALUE ZERO.                 
001310     05  FILLER                     PIC 9(2)  VALUE ZERO.                 
001320*----------------------------------------------------------------         
001330*    ONE EDITED PORTFOLIO LINE, BROKEN OUT BY THE COLON EDIT              
001340*    (9000-337 - TICKER:PRICE), PLUS TWO REDEFINED VIEWS USED             
001350*    BY 200-EDIT-POSITION TO VALIDATE THE PRICE PORTION.                  
001360*----------------------------------------------------------------         
001370 01  WS-PORT-LINE-WORK.                                                   
001380     05  WS-RAW-LINE                PIC X(40).                            
001390     05  WS-UPPER-LINE              PIC X(40).                            
001400     05  WS-TICKER-PART             PIC X(10).                            
001410     05  WS-PRICE-PART              PIC X(11).                            
001420 01  WS-PRICE-NUMERIC REDEFINES WS-PORT-LINE-WORK.                        
001430     05  FILLER                     PIC X(61).                            
001440     05  WS-PRICE-EDIT-VIEW         PIC X(11).                            
001450 01  WS-PRICE-VALUE.                                                      
001460     05  WS-PRICE-WHOLE             PIC 9(7).                             
001470     05  WS-PRICE-DECIMAL           PIC 9(4).                             
001480     05  FILLER                     PIC X(01) VALUE SPACE.                
001490 01  WS-PRICE-COMBINED REDEFINES WS-PRICE-VALUE.                          
001500     05  WS-PRICE-9V9               PIC 9(7)V9(4).                        
001510     05  FILLER                     PIC X(01).                            
001520*----------------------------------------------------------------         
001530*    RUN PARAMETER CARD LAYOUT - FREE-FORM, KEYWORD=VALUE PAIRS           
001540*    SEPARATED BY COMMAS (9200-155, 9400-088, 9500-176).                  
001550*----------------------------------------------------------------         
001560 01  WS-PARM-LINE-WORK.                                                   
001570     05  WS-PARM-RAW-LINE           PIC X(80).                            
001580     05  WS-PARM-UPPER-LINE         PIC X(80).                            
001590*    ALTERNATE VIEW USED WHEN THE SCAN AT 610 NEEDS TO LOOK AT            
001600*    THE UPPER-CASED CARD ONE KEYWORD-WIDTH SLICE AT A TIME.              
001610 01  WS-PARM-KEYWORD-VIEW REDEFINES WS-PARM-LINE-WORK.                    
001620     05  FILLER                     PIC X(80).                            
001630     05  WS-PARM-SCAN-AREA          PIC X(80).                            
001640 01  WS-PARM-OUT-WORK.                                                    
001650     COPY SLPARM.                                                         
001660*----------------------------------------------------------------         
001670 PROCEDURE DIVISION.                                                      
001680*----------------------------------------------------------------         
001690 000-MAIN.                                                                
001700     DISPLAY '**********************************************'.            
001710     DISPLAY '  PORTPRSR - PORTFOLIO AND PARAMETER CARD EDIT'.            
001720     DISPLAY '**********************************************'.            
001730*                                                                         
001740     PERFORM 900-OPEN-FILES THRU 900-OPEN-FILES-EXIT.                     
001750     PERFORM 600-BUILD-PARM-RECORD.                                       
001760*                                                                         
001770     READ PORT-IN-FILE INTO WS-RAW-LINE                                   
001780         AT END SET WS-PORTIN-EOF TO TRUE                                 
001790     END-READ.                                                            
001800     PERFORM 100-EDIT-ONE-LINE                                            
001810         UNTIL WS-PORTIN-EOF.                                             
001820*                                                                         
001830     PERFORM 900-CLOSE-FILES THRU 900-CLOSE-FILES-EXIT.                   
001840     IF WS-LINES-REJECTED GREATER THAN ZERO                               
001850         MOVE 4 TO WS-RETURN-CODE                                         
001860     END-IF.                                                              
001870     MOVE WS-RETURN-CODE TO RETURN-CODE.                                  
001880     DISPLAY 'PORTPRSR - RUN COMPLETE - '                                 
001890             WS-LINES-ACCEPTED ' ACCEPTED, '                              
001900             WS-LINES-REJECTED ' REJECTED'.                               
001910     STOP RUN.                                                            
001920*----------------------------------------------------------------         
001930 100-EDIT-ONE-LINE.                                                       
001940     ADD 1 TO WS-LINES-READ.                                              
001950     MOVE 'Y'                       TO WS-LINE-VALID-SW.                  
001960     IF WS-RAW-LINE(1:1) = '*'                                            
001970         CONTINUE                                                         
001980     ELSE                                                                 
001990         IF WS-RAW-LINE = SPACES                                          
002000             MOVE 'N' TO WS-LINE-VALID-SW                                 
002010         ELSE                                                             
002020             PERFORM 200-EDIT-POSITION                                    
002030         END-IF                                                           
002040         IF WS-LINE-VALID                                                 
002050             PERFORM 500-WRITE-PORTFOLIO-OUT                              
002060             ADD 1 TO WS-LINES-ACCEPTED                                   
002070         ELSE                                                             
002080             PERFORM 210-REJECT-POSITION                                  
002090                 THRU 210-REJECT-POSITION-EXIT                            
002100             ADD 1 TO WS-LINES-REJECTED                                   
002110         END-IF                                                           
002120     END-IF.                                                              
002130*                                                                         
002140     READ PORT-IN-FILE INTO WS-RAW-LINE                                   
002150         AT END SET WS-PORTIN-EOF TO TRUE                                 
002160     END-READ.                                                            
002170*----------------------------------------------------------------         
002180 200-EDIT-POSITION.                                                       
002190*    RULE 2 - ONE LINE IS TICKER OR TICKER:PRICE.  TICKER IS              
002200*    UPPER-CASED AND MUST BE 1-10 ALPHANUMERIC CHARACTERS WITH            
002210*    NO EMBEDDED COLON BEYOND THE FIRST.  A SUPPLIED PRICE MUST           
002220*    EDIT AS A POSITIVE NUMBER.  A COLON WITH NOTHING AFTER IT            
002230*    (0500-071) IS A REJECT, NOT A "NO PRICE SUPPLIED" LINE.              
002240     MOVE WS-RAW-LINE TO WS-UPPER-LINE.                                   
002250     INSPECT WS-UPPER-LINE CONVERTING                                     
002260             'abcdefghijklmnopqrstuvwxyz'                                 
002270          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
002280     MOVE SPACES                            TO WS-TICKER-PART             
002290                                                WS-PRICE-PART.            
002300     MOVE ZERO                              TO WS-PRICE-9V9               
002310                                                WS-COLON-POS.             
002320     INSPECT WS-UPPER-LINE TALLYING WS-COLON-POS                          
002330             FOR ALL ':'.                                                 
002340     UNSTRING WS-UPPER-LINE DELIMITED BY ':'                              
002350         INTO WS-TICKER-PART, WS-PRICE-PART                               
002360         COUNT IN WS-TICKER-LEN                                           
002370     END-UNSTRING.                                                        
002380*                                                                         
002390     IF WS-TICKER-PART = SPACES                                           
002400         OR WS-TICKER-LEN GREATER THAN 10                                 
002410         MOVE 'N' TO WS-LINE-VALID-SW                                     
002420     ELSE                                                                 
002430         IF WS-COLON-POS GREATER THAN ZERO                                
002440             IF WS-PRICE-PART = SPACES                                    
002450                 MOVE 'N' TO WS-LINE-VALID-SW                             
002460             ELSE                                                         
002470                 PERFORM 220-EDIT-ENTRY-PRICE                             
002480             END-IF                                                       
002490         END-IF                                                           
002500     END-IF.                                                              
002510*----------------------------------------------------------------         
002520 220-EDIT-ENTRY-PRICE.                                                    
002530*    THE PRICE PORTION MUST BE A POSITIVE NUMBER - UP TO 7 WHOLE          
002540*    DIGITS AND 4 DECIMAL DIGITS, LIKE THE QUOTE FILE ITSELF.             
002550     MOVE ZERO TO WS-PRICE-VALUE.                                         
002560     IF WS-PRICE-PART IS NOT NUMERIC                                      
002570         MOVE 'N' TO WS-LINE-VALID-SW                                     
002580     ELSE                                                                 
002590         IF WS-PRICE-PART NOT GREATER THAN ZERO                           
002600             MOVE 'N' TO WS-LINE-VALID-SW                                 
002610         ELSE                                                             
002620             MOVE WS-PRICE-PART TO WS-PRICE-WHOLE                         
002630         END-IF                                                           
002640     END-IF.                                                              
002650*----------------------------------------------------------------         
002660 210-REJECT-POSITION.                                                     
002670*    0300-087 - REJECTED LINES GO TO THE REJECT FILE, NOT TO              
002680*    THE PORTFOLIO OUTPUT, AND DO NOT STOP THE RUN.                       
002690     MOVE SPACES        TO REJECT-LINE.                                   
002700     MOVE WS-RAW-LINE    TO REJECT-LINE.                                  
002710     WRITE REJECT-LINE.                                                   
002720 210-REJECT-POSITION-EXIT.                                                
002730     EXIT.                                                                
002740*----------------------------------------------------------------         
002750 500-WRITE-PORTFOLIO-OUT.                                                 
002760     MOVE SPACES              TO SL-PORTFOLIO-RECORD.                     
002770     MOVE WS-TICKER-PART      TO PF-TICKER.                               
002780     MOVE WS-PRICE-9V9        TO PF-ENTRY-PRICE.                          
002790     WRITE SL-PORTFOLIO-RECORD.                                           
002800*----------------------------------------------------------------         
002810 600-BUILD-PARM-RECORD.                                                   
002820*    UNIT 2 - THE RUN PARAMETER CARD IS OPTIONAL.  MISSING OR             
002830*    BLANK FIELDS TAKE THE SHOP DEFAULTS BELOW (9200-155).                
002840     INITIALIZE WS-PARM-OUT-WORK.                                         
002850     MOVE 5.00 TO PR-STOP-PCT.                                            
002860     MOVE 'N'  TO PR-TRAILING-FLAG.                                       
002870     MOVE 'N'  TO PR-ATR-FLAG.                                            
002880     MOVE 2.0  TO PR-ATR-MULT.                                            
002890     MOVE 14   TO PR-ATR-PERIOD.                                          
002900     MOVE 50   TO PR-SMA-PERIOD.                                          
002910     MOVE 'N'  TO PR-ANCHOR-52W-FLAG.                                     
002920*                                                                         
002930     READ PARM-IN-FILE INTO WS-PARM-RAW-LINE                              
002940         AT END MOVE SPACES TO WS-PARM-RAW-LINE                           
002950     END-READ.                                                            
002960     IF WS-PARM-RAW-LINE NOT = SPACES                                     
002970         MOVE WS-PARM-RAW-LINE TO WS-PARM-UPPER-LINE                      
002980         INSPECT WS-PARM-UPPER-LINE CONVERTING                            
002990                 'abcdefghijklmnopqrstuvwxyz'                             
003000              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
003010         PERFORM 610-SCAN-PARM-KEYWORDS                                   
003020     END-IF.                                                              
003030*                                                                         
003040     WRITE SL-PARAMETER-RECORD FROM WS-PARM-OUT-WORK.                     
003050*----------------------------------------------------------------         
003060 610-SCAN-PARM-KEYWORDS.                                                  
003070*    KEYWORD=VALUE PAIRS, COMMA SEPARATED - E.G.                          
003080*    STOPPCT=07.50,TRAILING=Y,ATR=Y,ATRMULT=2.5,ATRPERIOD=14,             
003090*    SMAPERIOD=050,ANCHOR52W=Y.  ALL SEVEN KEYWORDS ARE OPTIONAL          
003100*    AND MAY APPEAR IN ANY ORDER.                                         
003110     IF WS-PARM-UPPER-LINE(1:8) = 'STOPPCT='                              
003120         MOVE WS-PARM-UPPER-LINE(9:6)   TO PR-STOP-PCT                    
003130     END-IF.                                                              
003140     IF WS-PARM-UPPER-LINE NOT = SPACES                                   
003150         MOVE ZERO TO WS-SCAN-SUB                                         
003160         PERFORM 615-SCAN-ONE-POSITION                                    
003170             VARYING WS-SCAN-SUB FROM 1 BY 1                              
003180             UNTIL WS-SCAN-SUB GREATER THAN 68                            
003190     END-IF.                                                              
003200*----------------------------------------------------------------         
003210 615-SCAN-ONE-POSITION.                                                   
003220     IF WS-PARM-UPPER-LINE(WS-SCAN-SUB:10) = 'TRAILING=Y'                 
003230         MOVE 'Y' TO PR-TRAILING-FLAG                                     
003240     END-IF.                                                              
003250     IF WS-PARM-UPPER-LINE(WS-SCAN-SUB:6) = 'ATR=Y '                      
003260         MOVE 'Y' TO PR-ATR-FLAG                                          
003270     END-IF.                                                              
003280     IF WS-PARM-UPPER-LINE(WS-SCAN-SUB:8) = 'ATRMULT='                    
003290         MOVE WS-PARM-UPPER-LINE(WS-SCAN-SUB + 8:3)                       
003300                                       TO PR-ATR-MULT                     
003310     END-IF.                                                              
003320     IF WS-PARM-UPPER-LINE(WS-SCAN-SUB:10) = 'ATRPERIOD='                 
003330         MOVE WS-PARM-UPPER-LINE(WS-SCAN-SUB + 10:3)                      
003340                                       TO PR-ATR-PERIOD                   
003350     END-IF.                                                              
003360     IF WS-PARM-UPPER-LINE(WS-SCAN-SUB:10) = 'SMAPERIOD='                 
003370         MOVE WS-PARM-UPPER-LINE(WS-SCAN-SUB + 10:3)                      
003380                                       TO PR-SMA-PERIOD                   
003390     END-IF.                                                              
003400     IF WS-PARM-UPPER-LINE(WS-SCAN-SUB:11) = 'ANCHOR52W=Y'                
003410         MOVE 'Y' TO PR-ANCHOR-52W-FLAG                                   
003420     END-IF.                                                              
003430*----------------------------------------------------------------         
003440 900-OPEN-FILES.                                                          
003450     OPEN INPUT  PORT-IN-FILE.                                            
003460     OPEN INPUT  PARM-IN-FILE.                                            
003470     OPEN OUTPUT PORT-OUT-FILE.                                           
003480     OPEN OUTPUT PARM-OUT-FILE.                                           
003490     OPEN OUTPUT REJECT-FILE.                                             
003500 900-OPEN-FILES-EXIT.                                                     
003510     EXIT.                                                                
003520*----------------------------------------------------------------         
003530 900-CLOSE-FILES.                                                         
003540     CLOSE PORT-IN-FILE.                                                  
003550     CLOSE PARM-IN-FILE.                                                  
003560     CLOSE PORT-OUT-FILE.                                                 
003570     CLOSE PARM-OUT-FILE.                                                 
003580     CLOSE REJECT-FILE.                                                   
003590 900-CLOSE-FILES-EXIT.                                                    
003600     EXIT.                                                                
