000100*----------------------------------------------------------------         
000110*  SLRPBD  -  STOP-LOSS REPORT DETAIL, ERROR AND TOTAL LINES              
000120*  132-COLUMN PRINT LINES, ONE DETAIL OR ERROR LINE PER POSITION          
000130*  IN PORTFOLIO ORDER, FOLLOWED BY A BLANK LINE AND THE CONTROL           
000140*  TOTAL LINE.  BUILT BY STOPCALC PARAGRAPHS 800/805/810.                 
000150*----------------------------------------------------------------         
000160 01  RPT-DETAIL-LINE.                                                     
000170     05  FILLER                     PIC X(1).                             
000180     05  RPT-TICKER                 PIC X(10).                            
000190     05  FILLER                     PIC X(1).                             
000200     05  RPT-CURRENT-PRICE          PIC X(15).                            
000210     05  FILLER                     PIC X(1).                             
000220     05  RPT-STOP-PRICE             PIC X(15).                            
000230     05  FILLER                     PIC X(1).                             
000240     05  RPT-TYPE                   PIC X(8).                             
000250     05  FILLER                     PIC X(1).                             
000260     05  RPT-PERCENTAGE             PIC X(24).                            
000270     05  FILLER                     PIC X(1).                             
000280     05  RPT-RISK                   PIC X(17).                            
000290     05  FILLER                     PIC X(1).                             
000300     05  RPT-SMA-50                 PIC X(15).                            
000310     05  FILLER                     PIC X(1).                             
000320     05  RPT-GUIDANCE               PIC X(12).                            
000330     05  FILLER                     PIC X(8).                             
000340*                                                                         
000350*    EDIT PICTURES USED TO BUILD RPT-CURRENT-PRICE, RPT-STOP-PRICE        
000360*    AND RPT-SMA-50 (CCY + ONE SPACE + AMOUNT, 2 DECIMALS).               
000370 01  RPT-AMOUNT-EDIT.                                                     
000380     05  RPT-AMT-CCY                PIC X(3).                             
000390     05  FILLER                     PIC X(1) VALUE SPACE.                 
000400     05  RPT-AMT-VALUE              PIC ZZZZ,ZZ9.99.                      
000410     05  FILLER                     PIC X(3).                             
000420*                                                                         
000430*    EDIT PICTURE USED TO BUILD RPT-RISK (CAN BE NEGATIVE).               
000440 01  RPT-RISK-EDIT.                                                       
000450     05  RPT-RISK-CCY               PIC X(3).                             
000460     05  FILLER                     PIC X(1) VALUE SPACE.                 
000470     05  RPT-RISK-VALUE             PIC -Z,ZZZ,ZZ9.99.                    
000480*                                                                         
000490*    EDIT PICTURES USED TO BUILD RPT-PERCENTAGE - PLAIN PERCENT           
000500*    (PP.PP) FOR SIMPLE/TRAILING, ATR MULTIPLIER (M.M) FOR ATR            
000510*    (0400-060 - RS-PCT/RS-ATR-MULT CARRY NO DECIMAL POINT                
000520*    CHARACTER OF THEIR OWN, SO THEY MUST PASS THROUGH ONE OF             
000530*    THESE BEFORE GOING INTO THE STRING).                                 
000540 01  RPT-PCT-EDIT.                                                        
000550     05  RPT-PCT-VALUE              PIC 99.99.                            
000560 01  RPT-ATRMULT-EDIT.                                                    
000570     05  RPT-ATRMULT-VALUE          PIC 9.9.                              
000580*                                                                         
000590 01  RPT-ERROR-LINE.                                                      
000600     05  FILLER                     PIC X(1).                             
000610     05  ERR-TICKER                 PIC X(10).                            
000620     05  FILLER                     PIC X(1).                             
000630     05  FILLER                     PIC X(15) VALUE SPACES.               
000640     05  FILLER                     PIC X(1).                             
000650     05  FILLER                     PIC X(15) VALUE SPACES.               
000660     05  FILLER                     PIC X(1).                             
000670     05  ERR-LITERAL                PIC X(8)  VALUE '  ERROR '.           
000680     05  FILLER                     PIC X(1).                             
000690     05  ERR-MESSAGE-30             PIC X(30).                            
000700     05  FILLER                     PIC X(11).                            
000710     05  FILLER                     PIC X(1).                             
000720     05  FILLER                     PIC X(15) VALUE SPACES.               
000730     05  FILLER                     PIC X(1).                             
000740     05  FILLER                     PIC X(12) VALUE SPACES.               
000750     05  FILLER                     PIC X(9)  VALUE SPACES.               
000760*                                                                         
000770 01  RPT-TOTAL-LINE.                                                      
000780     05  FILLER                     PIC X(1)  VALUE SPACE.                
000790     05  TOT-TEXT                   PIC X(25)                             
000800             VALUE 'SUCCESSFULLY CALCULATED '.                            
000810     05  TOT-SUCCESS                PIC ZZZ9.                             
000820     05  FILLER                     PIC X(1)  VALUE '/'.                  
000830     05  TOT-REQUESTED              PIC ZZZ9.                             
000840     05  FILLER                     PIC X(1)  VALUE SPACE.                
000850     05  TOT-SUFFIX                 PIC X(12) VALUE 'STOP-LOSSES'.        
000860     05  FILLER                     PIC X(83) VALUE SPACES.               
