000100*----------------------------------------------------------------         
000110*  SLRSLT  -  STOP-LOSS RESULT RECORD  (STOP-LOSS SYSTEM)                 
000120*  ONE OCCURRENCE PER POSITION.  BUILT BY STOPCALC AND EITHER             
000130*  PRINTED DIRECTLY OR HELD FOR THE SELF-TEST COMPARE IN STLTEST.         
000140*----------------------------------------------------------------         
000150 01  SL-RESULT-RECORD.                                                    
000160     05  RS-TICKER                  PIC X(10).                            
000170     05  RS-CURRENT-PRICE           PIC 9(7)V9(4).                        
000180     05  RS-STOP-PRICE              PIC 9(7)V9(4).                        
000190     05  RS-TYPE                    PIC X(8).                             
000200         88  RS-TYPE-SIMPLE             VALUE 'SIMPLE'.                   
000210         88  RS-TYPE-TRAILING           VALUE 'TRAILING'.                 
000220         88  RS-TYPE-ATR                VALUE 'ATR'.                      
000230     05  RS-PCT                     PIC 9(3)V99.                          
000240     05  RS-CURRENCY                PIC X(3).                             
000250     05  RS-RISK                    PIC S9(7)V9(4).                       
000260     05  RS-RISK-SIGN REDEFINES RS-RISK.                                  
000270         10  FILLER                 PIC S9(7)V9(3).                       
000280         10  RS-RISK-LOW-DIGIT      PIC 9.                                
000290     05  RS-SMA-50                  PIC 9(7)V9(4).                        
000300     05  RS-ATR-VALUE               PIC 9(5)V9(4).                        
000310     05  RS-ATR-MULT                PIC 9(2)V9.                           
000320     05  RS-GUIDANCE                PIC X(12).                            
000330         88  RS-GUID-RAISE              VALUE 'RAISE STOP'.               
000340         88  RS-GUID-KEEP               VALUE 'KEEP CURRENT'.             
000350         88  RS-GUID-NA                 VALUE 'N/A'.                      
000360     05  RS-STATUS                  PIC X.                                
000370         88  RS-STATUS-SUCCESS          VALUE 'S'.                        
000380         88  RS-STATUS-ERROR            VALUE 'E'.                        
000390     05  RS-ERROR-MSG                PIC X(30).                           
000400     05  FILLER                     PIC X(25).                            
