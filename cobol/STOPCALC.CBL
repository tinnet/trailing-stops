000100*----------------------------------------------------------------         
000110*  (C) 1987, 2004 PIEDMONT TRUST BROKERAGE SERVICES.  ALL RIGHTS          
000120*  RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE.                        
000130*----------------------------------------------------------------         
000140 IDENTIFICATION DIVISION.                                                 
000150 PROGRAM-ID.    STOPCALC.                                                 
000160 AUTHOR.        R J OSTROWSKI.                                            
000170 INSTALLATION.  PIEDMONT TRUST BROKERAGE SERVICES - DATA PROC.            
000180 DATE-WRITTEN.  03/15/87.                                                 
000190 DATE-COMPILED.                                                           
000200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000210*----------------------------------------------------------------         
000220*  CHANGE LOG                                                             
000230*----------------------------------------------------------------         
000240*  DATE     BY   REQUEST#   DESCRIPTION                                   
000250*  -------- ---  ---------  ----------------------------------            
000260*  03/20/87 RJO  8700-114   ORIGINAL STOP-LOSS BATCH - SIMPLE             
000270*                           PERCENT-OF-CURRENT-PRICE STOP ONLY.           
000280*  01/11/88 RJO  8800-009   ADDED CURRENCY FIELD TO QUOTE RECORD          
000290*                           FOR TORONTO LISTINGS.                         
000300*  06/02/89 DMF  8900-201   ADDED 52-WEEK HIGH/LOW TO QUOTE REC.          
000310*  11/19/90 RJO  9000-337   ADDED TRAILING STOP MODE (HIGH-WATER          
000320*                           MARK ANCHOR).                                 
000330*  02/27/91 TLB  9100-042   IN-MEMORY HWM FALLBACK WHEN HISTORY           
000340*                           HAS NO ROWS FOR THE TICKER.                   
000350*  09/08/92 DMF  9200-155   ADDED PRICE HISTORY MASTER READ AND           
000360*                           TABLE LOAD FOR TRAILING/ATR MODES.            
000370*  04/14/94 RJO  9400-088   ADDED ATR VOLATILITY STOP MODE PER            
000380*                           RISK COMMITTEE REQUEST 94-31.                 
000390*  04/29/94 RJO  9400-091   ATR ROLLING MEAN - BAR 1 HAS NO PRIOR         
000400*                           CLOSE, PER TRADING DESK REVIEW.               
000410*  08/03/95 TLB  9500-176   ADDED 50-DAY SMA AND RAISE/KEEP               
000420*                           GUIDANCE FLAG.                                
000430*  01/22/96 DMF  9600-014   WIDENED PRICE FIELDS TO 4 DECIMALS            
000440*                           INTERNALLY, PRINT STILL 2 DECIMALS.           
000450*  09/10/98 MPK  9800-233   YEAR 2000 - HS-DATE NOW CARRIES THE           
000460*                           FULL 4-DIGIT CENTURY (WAS YYMMDD).            
000470*  01/05/99 MPK  9900-002   Y2K WINDOWING REMOVED FROM THE RUN            
000480*                           DATE DISPLAYED ON THE REPORT HEADING.         
000490*  05/30/01 TLB  0100-119   CONTROL TOTAL LINE REWORDED PER               
000500*                           INTERNAL AUDIT FINDING 01-07.                 
000510*  10/02/03 MPK  0300-087   ERROR ISOLATION - A BAD TICKER NO             
000520*                           LONGER ABENDS THE RUN.                        
000530*  03/18/04 MPK  0400-041   REPORT WIDENED TO 132 COLUMNS FOR             
000540*                           THE NEW LASER PRINT CLASS.                    
000550*----------------------------------------------------------------         
000560*  PURPOSE - FOR EACH PORTFOLIO POSITION, LOOK UP ITS QUOTE AND           
000570*  COMPUTE A RECOMMENDED STOP-LOSS PRICE BY THE SIMPLE, TRAILING          
000580*  OR ATR-MULTIPLE METHOD, PLUS DOLLAR RISK/SHARE, 50-DAY SMA             
000590*  AND A RAISE/KEEP GUIDANCE FLAG.  PRINTS ONE REPORT LINE PER            
000600*  POSITION IN PORTFOLIO ORDER, WITH CONTROL TOTALS AT THE END.           
000610*  A BAD TICKER PRODUCES AN ERROR LINE BUT NEVER STOPS THE RUN.           
000620*----------------------------------------------------------------         
000630 ENVIRONMENT DIVISION.                                                    
000640 CONFIGURATION SECTION.                                                   
000650 SOURCE-COMPUTER.  IBM-4381.                                              
000660 OBJECT-COMPUTER.  IBM-4381.                                              
000670 SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                    
000680                     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                  
000690                     CLASS TICKER-CHARS IS 'A' THRU 'Z'.                  
000700 INPUT-OUTPUT SECTION.                                                    
000710 FILE-CONTROL.                                                            
000720     SELECT PORT-FILE   ASSIGN TO PORTFILE                                
000730            ORGANIZATION IS LINE SEQUENTIAL                               
000740            FILE STATUS  IS WS-PORT-STATUS.                               
000750     SELECT PARM-FILE   ASSIGN TO PARMFILE                                
000760            ORGANIZATION IS LINE SEQUENTIAL                               
000770            FILE STATUS  IS WS-PARM-STATUS.                               
000780     SELECT QUOTE-FILE  ASSIGN TO QUOTEFIL                                
000790            ORGANIZATION IS SEQUENTIAL                                    
000800            FILE STATUS  IS WS-QUOTE-STATUS.                              
000810     SELECT HIST-FILE   ASSIGN TO HISTFILE                                
000820            ORGANIZATION IS SEQUENTIAL                                    
000830            FILE STATUS  IS WS-HIST-STATUS.                               
000840     SELECT REPORT-FILE ASSIGN TO RPTFILE                                 
000850            ORGANIZATION IS LINE SEQUENTIAL                               
000860            FILE STATUS  IS WS-RPT-STATUS.                                
000870*----------------------------------------------------------------         
000880 DATA DIVISION.                                                           
000890 FILE SECTION.                                                            
000900*                                                                         
000910 FD  PORT-FILE                                                            
000920     RECORDING MODE IS F.                                                 
000930     COPY SLPRTF.                                                         
000940*                                                                         
000950 FD  PARM-FILE                                                            
000960     RECORDING MODE IS F.                                                 
000970     COPY SLPARM.                                                         
000980*                                                                         
000990 FD  QUOTE-FILE                                                           
001000     RECORDING MODE IS F.                                                 
001010     COPY SLQUOT.                                                         
001020*                                                                         
001030 FD  HIST-FILE                                                            
001040     RECORDING MODE IS F.                                                 
001050     COPY SLHIST.                                                         
001060*                                                                         
001070 FD  REPORT-FILE                                                          
001080     RECORDING MODE IS F.                                                 
001090 01  REPORT-LINE                    PIC X(132).                           
001100*----------------------------------------------------------------         
001110 WORKING-STORAGE SECTION.                                                 
001120*----------------------------------------------------------------         
001130*    JOB STEP RETURN CODE - SET NONZERO WHEN THE ERROR COUNT IS           
001140*    NOT ZERO SO THE SCHEDULER CAN COND THE NEXT STEP (9800-233)          
001150*----------------------------------------------------------------         
001160 77  WS-RETURN-CODE                 PIC 9(02) COMP VALUE ZERO.            
001170*----------------------------------------------------------------         
001180*    SYSTEM DATE, REDEFINED FOR THE REPORT HEADING (Y2K, 9800-233)        
001190*----------------------------------------------------------------         
001200 01  WS-SYSTEM-DATE-AND-TIME.                                             
001210     05  WS-CURRENT-DATE.                                                 
001220         10  WS-CURRENT-CENTYR      PIC 9(4).                             
001230         10  WS-CURRENT-MONTH       PIC 9(2).                             
001240         10  WS-CURRENT-DAY         PIC 9(2).                             
001250     05  WS-CURRENT-TIME            PIC 9(8).                             
001260 01  WS-RUNDATE-DISPLAY REDEFINES WS-SYSTEM-DATE-AND-TIME.                
001270     05  WS-RD-CCYY                 PIC 9(4).                             
001280     05  WS-RD-MM                   PIC 9(2).                             
001290     05  WS-RD-DD                   PIC 9(2).                             
001300     05  FILLER                     PIC 9(8).                             
001310*----------------------------------------------------------------         
001320*    SWITCHES                                                             
001330*----------------------------------------------------------------         
001340 01  WS-SWITCHES.                                                         
001350     05  WS-PORT-EOF-SW             PIC X     VALUE 'N'.                  
001360         88  WS-PORT-EOF                VALUE 'Y'.                        
001370     05  WS-QUOTE-EOF-SW            PIC X     VALUE 'N'.                  
001380         88  WS-QUOTE-EOF                VALUE 'Y'.                       
001390     05  WS-HIST-EOF-SW             PIC X     VALUE 'N'.                  
001400         88  WS-HIST-EOF                 VALUE 'Y'.                       
001410     05  WS-QUOTE-FOUND-SW          PIC X     VALUE 'N'.                  
001420         88  WS-QUOTE-FOUND              VALUE 'Y'.                       
001430     05  WS-RERUN-SWITCH            PIC X     VALUE 'N'.                  
001440     05  FILLER                     PIC X(03) VALUE SPACES.               
001450*----------------------------------------------------------------         
001460*    FILE STATUS FIELDS                                                   
001470*----------------------------------------------------------------         
001480 01  WS-FILE-STATUSES.                                                    
001490     05  WS-PORT-STATUS             PIC X(2)  VALUE SPACES.               
001500     05  WS-PARM-STATUS             PIC X(2)  VALUE SPACES.               
001510     05  WS-QUOTE-STATUS            PIC X(2)  VALUE SPACES.               
001520     05  WS-HIST-STATUS             PIC X(2)  VALUE SPACES.               
001530     05  WS-RPT-STATUS              PIC X(2)  VALUE SPACES.               
001540     05  FILLER                     PIC X(02) VALUE SPACES.               
001550 01  WS-ERR-FIELDS.                                                       
001560     05  WS-ERR-MSG                 PIC X(40) VALUE SPACES.               
001570     05  WS-ERR-PROC                PIC X(20) VALUE SPACES.               
001580     05  FILLER                     PIC X(10) VALUE SPACES.               
001590*----------------------------------------------------------------         
001600*    COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL COMP (9400-088           
001610*    AND LATER PARAGRAPHS ADD TO THIS GROUP AS MODES WERE ADDED)          
001620*----------------------------------------------------------------         
001630 01  WS-COUNTERS COMP.                                                    
001640     05  WS-POSITIONS-READ          PIC 9(5)  VALUE ZERO.                 
001650     05  WS-SUCCESS-COUNT           PIC 9(5)  VALUE ZERO.                 
001660     05  WS-ERROR-COUNT             PIC 9(5)  VALUE ZERO.                 
001670     05  WS-QUOTE-TABLE-COUNT       PIC 9(4)  VALUE ZERO.                 
001680     05  WS-QUOTE-SUB               PIC 9(4)  VALUE ZERO.                 
001690     05  WS-HIST-TABLE-COUNT        PIC 9(4)  VALUE ZERO.                 
001700     05  WS-HIST-SUB                PIC 9(4)  VALUE ZERO.                 
001710     05  WS-BAR-SUB                 PIC 9(4)  VALUE ZERO.                 
001720     05  WS-BAR-COUNT               PIC 9(4)  VALUE ZERO.                 
001730     05  WS-TR-SUB                  PIC 9(4)  VALUE ZERO.                 
001740     05  WS-HWM-SUB                 PIC 9(4)  VALUE ZERO.                 
001750     05  WS-HWM-TABLE-COUNT         PIC 9(4)  VALUE ZERO.                 
001760     05  WS-SMA-SUB                 PIC 9(4)  VALUE ZERO.                 
001770     05  WS-SMA-START-SUB           PIC 9(4)  VALUE ZERO.                 
001780     05  FILLER                     PIC 9(4)  VALUE ZERO.                 
001790*----------------------------------------------------------------         
001800*    ALTERNATE VIEW OF THE COUNTER BLOCK - LETS THE RUN-CONTROL           
001810*    TOTAL PARAGRAPH ADD READ/SUCCESS/ERROR AS ONE ZONE-BY-ZONE           
001820*    MOVE WHEN BALANCING AGAINST THE PARM CARD (0100-119, INTERNAL        
001830*    AUDIT FINDING 01-07).                                                
001840*----------------------------------------------------------------         
001850 01  WS-COUNTERS-BALANCE REDEFINES WS-COUNTERS COMP.                      
001860     05  WS-BAL-POSITIONS-READ      PIC 9(5).                             
001870     05  WS-BAL-SUCCESS-COUNT       PIC 9(5).                             
001880     05  WS-BAL-ERROR-COUNT         PIC 9(5).                             
001890     05  FILLER                     PIC 9(4).                             
001900     05  FILLER                     PIC 9(4).                             
001910     05  FILLER                     PIC 9(4).                             
001920     05  FILLER                     PIC 9(4).                             
001930     05  FILLER                     PIC 9(4).                             
001940     05  FILLER                     PIC 9(4).                             
001950     05  FILLER                     PIC 9(4).                             
001960     05  FILLER                     PIC 9(4).                             
001970     05  FILLER                     PIC 9(4).                             
001980     05  FILLER                     PIC 9(4).                             
001990     05  FILLER                     PIC 9(4).                             
002000 01  WS-BAL-CHECK-TOTAL             PIC 9(5)  COMP VALUE ZERO.            
002010*----------------------------------------------------------------         
002020*    RUN PARAMETER WORK AREA (READ FROM PARM-FILE INTO THIS COPY)         
002030*----------------------------------------------------------------         
002040 01  WS-PARM-REC.                                                         
002050     COPY SLPARM.                                                         
002060*----------------------------------------------------------------         
002070*    QUOTE TABLE - LOADED ONCE AT START, SEARCHED BY TICKER               
002080*    (1LTABLE IDIOM - OCCURS TABLE, BINARY SUBSCRIPT, LINEAR SCAN)        
002090*----------------------------------------------------------------         
002100 01  WS-QUOTE-TABLE.                                                      
002110     05  WS-QUOTE-ENTRY OCCURS 500 TIMES                                  
002120                         INDEXED BY WS-QUOTE-IDX.                         
002130         10  WSQ-TICKER             PIC X(10).                            
002140         10  WSQ-CURRENT-PRICE      PIC 9(7)V9(4).                        
002150         10  WSQ-CURRENCY           PIC X(3).                             
002160         10  WSQ-52W-HIGH           PIC 9(7)V9(4).                        
002170         10  WSQ-52W-LOW            PIC 9(7)V9(4).                        
002180*----------------------------------------------------------------         
002190*    HISTORY MASTER TABLE - ENTIRE HISTFILE LOADED ONCE, THEN             
002200*    SEARCHED FOR EACH TICKER (MASTER IS KEPT SORTED BY HISTLOAD          
002210*    SO A TICKER'S BARS COME OUT IN ASCENDING DATE ORDER).                
002220*----------------------------------------------------------------         
002230 01  WS-HIST-MASTER-TABLE.                                                
002240     05  WS-HIST-ENTRY OCCURS 4000 TIMES                                  
002250                        INDEXED BY WS-HISTM-IDX.                          
002260         10  WSH-TICKER             PIC X(10).                            
002270         10  WSH-DATE               PIC X(10).                            
002280         10  WSH-HIGH               PIC 9(7)V9(4).                        
002290         10  WSH-LOW                PIC 9(7)V9(4).                        
002300         10  WSH-CLOSE              PIC 9(7)V9(4).                        
002310*----------------------------------------------------------------         
002320*    ONE TICKER'S BARS, ASCENDING BY DATE - REBUILT FOR EACH              
002330*    POSITION FROM WS-HIST-MASTER-TABLE (9200-155).                       
002340*----------------------------------------------------------------         
002350 01  WS-TICKER-BARS.                                                      
002360     05  WS-BAR-ENTRY OCCURS 400 TIMES                                    
002370                       INDEXED BY WS-BAR-IDX.                             
002380         10  WSB-HIGH               PIC 9(7)V9(4).                        
002390         10  WSB-LOW                PIC 9(7)V9(4).                        
002400         10  WSB-CLOSE              PIC 9(7)V9(4).                        
002410         10  WSB-TRUE-RANGE         PIC 9(7)V9(4).                        
002420*----------------------------------------------------------------         
002430*    IN-MEMORY HIGH-WATER-MARK FALLBACK (9100-042) - USED ONLY            
002440*    WHEN THE TICKER HAS NO ROWS ON THE HISTORY MASTER.                   
002450*----------------------------------------------------------------         
002460 01  WS-HWM-TABLE.                                                        
002470     05  WS-HWM-ENTRY OCCURS 500 TIMES                                    
002480                       INDEXED BY WS-HWM-IDX.                             
002490         10  WSM-TICKER             PIC X(10).                            
002500         10  WSM-HWM-VALUE          PIC 9(7)V9(4).                        
002510*----------------------------------------------------------------         
002520*    COMPUTATION WORK FIELDS (MONEY IS ZONED DISPLAY, PER SHOP            
002530*    STANDARD - NO PACKED-DECIMAL PRICE FIELDS IN THIS SYSTEM)            
002540*----------------------------------------------------------------         
002550 01  WS-CALC-FIELDS.                                                      
002560     05  WS-BASE-PRICE              PIC 9(7)V9(4)  VALUE ZERO.            
002570     05  WS-HWM-VALUE               PIC 9(7)V9(4)  VALUE ZERO.            
002580     05  WS-ATR-VALUE               PIC 9(5)V9(4)  VALUE ZERO.            
002590     05  WS-ATR-SUM                 PIC 9(9)V9(4)  VALUE ZERO.            
002600     05  WS-SMA-SUM                 PIC 9(10)V9(4) VALUE ZERO.            
002610     05  WS-SMA-VALUE               PIC 9(7)V9(4)  VALUE ZERO.            
002620     05  WS-STOP-PRICE              PIC 9(7)V9(4)  VALUE ZERO.            
002630     05  WS-RISK-VALUE              PIC S9(7)V9(4) VALUE ZERO.            
002640     05  WS-TR-HIGH-LOW             PIC 9(7)V9(4)  VALUE ZERO.            
002650     05  WS-TR-HIGH-PC              PIC 9(7)V9(4)  VALUE ZERO.            
002660     05  WS-TR-LOW-PC               PIC 9(7)V9(4)  VALUE ZERO.            
002670     05  WS-PREV-CLOSE              PIC 9(7)V9(4)  VALUE ZERO.            
002680     05  WS-SMA-AVAILABLE-SW        PIC X          VALUE 'N'.             
002690         88  WS-SMA-AVAILABLE           VALUE 'Y'.                        
002700     05  WS-ANCHOR-52W-SW           PIC X          VALUE 'N'.             
002710         88  WS-ANCHOR-52W              VALUE 'Y'.                        
002720     05  FILLER                     PIC X(02)      VALUE SPACES.          
002730*----------------------------------------------------------------         
002740*    SIGN-TEST VIEW OF THE DOLLAR RISK FIELD - SO THE EDIT                
002750*    PARAGRAPH CAN TEST FOR A NEGATIVE RISK (STOP ABOVE CURRENT           
002760*    PRICE) WITHOUT AN EXTRA COMPARE ON THE SIGNED FIELD ITSELF.          
002770*----------------------------------------------------------------         
002780 01  WS-RISK-SIGN-TEST REDEFINES WS-CALC-FIELDS.                          
002790     05  FILLER                     PIC X(80).                            
002800     05  WS-RISK-SIGN-VALUE         PIC S9(7)V9(4).                       
002810     05  FILLER                     PIC X(48).                            
002820*----------------------------------------------------------------         
002830*    RESULT WORK AREA (BUILT PER POSITION, THEN EDITED TO PRINT)          
002840*----------------------------------------------------------------         
002850 01  WS-RESULT.                                                           
002860     COPY SLRSLT.                                                         
002870*----------------------------------------------------------------         
002880*    PRINT LINE WORK AREAS                                                
002890*----------------------------------------------------------------         
002900 COPY SLRPHD.                                                             
002910 COPY SLRPBD.                                                             
002920*----------------------------------------------------------------         
002930 PROCEDURE DIVISION.                                                      
002940*----------------------------------------------------------------         
002950 000-MAIN.                                                                
002960     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
002970     DISPLAY '**********************************************'.            
002980     DISPLAY '  STOPCALC - TRAILING STOP-LOSS BATCH CALCULATOR'.          
002990     DISPLAY '**********************************************'.            
003000*                                                                         
003010     PERFORM 900-OPEN-FILES THRU 900-OPEN-FILES-EXIT.                     
003020     PERFORM 200-READ-PARM-RECORD.                                        
003030     PERFORM 250-LOAD-QUOTE-TABLE.                                        
003040     PERFORM 400-LOAD-HISTORY-TABLE.                                      
003050     PERFORM 700-WRITE-HEADINGS.                                          
003060*                                                                         
003070     READ PORT-FILE                                                       
003080         AT END SET WS-PORT-EOF TO TRUE                                   
003090     END-READ.                                                            
003100     PERFORM 100-PROCESS-POSITION                                         
003110         UNTIL WS-PORT-EOF.                                               
003120*                                                                         
003130     PERFORM 810-PRINT-TOTALS.                                            
003140     PERFORM 900-CLOSE-FILES THRU 900-CLOSE-FILES-EXIT.                   
003150*                                                                         
003160     IF WS-ERROR-COUNT GREATER THAN ZERO                                  
003170         MOVE 4 TO WS-RETURN-CODE                                         
003180     END-IF.                                                              
003190     MOVE WS-RETURN-CODE TO RETURN-CODE.                                  
003200     DISPLAY 'STOPCALC - RUN COMPLETE - '                                 
003210             WS-SUCCESS-COUNT ' OF ' WS-POSITIONS-READ ' PRICED'.         
003220     STOP RUN.                                                            
003230*----------------------------------------------------------------         
003240 100-PROCESS-POSITION.                                                    
003250*    UNIT 4 - ONE PASS PER PORTFOLIO POSITION.  A BAD TICKER              
003260*    (0300-087) IS ISOLATED TO ITS OWN ERROR LINE AND NEVER               
003270*    STOPS THE RUN.                                                       
003280     ADD 1 TO WS-POSITIONS-READ.                                          
003290     INITIALIZE WS-RESULT.                                                
003300     MOVE PF-TICKER      TO RS-TICKER.                                    
003310     MOVE 'N'            TO WS-QUOTE-FOUND-SW.                            
003320*                                                                         
003330     PERFORM 260-SEARCH-QUOTE-TABLE.                                      
003340*                                                                         
003350     IF NOT WS-QUOTE-FOUND                                                
003360         OR WSQ-CURRENT-PRICE(WS-QUOTE-SUB) NOT GREATER THAN ZERO         
003370         MOVE 'E'                        TO RS-STATUS                     
003380         MOVE 'COULD NOT FETCH PRICE'    TO RS-ERROR-MSG                  
003390         ADD 1 TO WS-ERROR-COUNT                                          
003400         PERFORM 805-PRINT-ERROR-DETAIL                                   
003410             THRU 805-PRINT-ERROR-DETAIL-EXIT                             
003420     ELSE                                                                 
003430         PERFORM 110-COMPUTE-RESULT                                       
003440         IF RS-STATUS-SUCCESS                                             
003450             ADD 1 TO WS-SUCCESS-COUNT                                    
003460             PERFORM 800-PRINT-DETAIL                                     
003470         ELSE                                                             
003480             ADD 1 TO WS-ERROR-COUNT                                      
003490             PERFORM 805-PRINT-ERROR-DETAIL                               
003500                 THRU 805-PRINT-ERROR-DETAIL-EXIT                         
003510         END-IF                                                           
003520     END-IF.                                                              
003530*                                                                         
003540     READ PORT-FILE                                                       
003550         AT END SET WS-PORT-EOF TO TRUE                                   
003560     END-READ.                                                            
003570*----------------------------------------------------------------         
003580 110-COMPUTE-RESULT.                                                      
003590     MOVE WSQ-CURRENT-PRICE(WS-QUOTE-SUB)  TO RS-CURRENT-PRICE.           
003600     MOVE WSQ-CURRENCY(WS-QUOTE-SUB)       TO RS-CURRENCY.                
003610     MOVE 'S'                              TO RS-STATUS.                  
003620*                                                                         
003630     IF PR-ATR-ON                                                         
003640         PERFORM 320-COMPUTE-ATR                                          
003650     ELSE                                                                 
003660         IF PR-TRAILING-ON                                                
003670             PERFORM 310-COMPUTE-TRAILING                                 
003680         ELSE                                                             
003690             PERFORM 300-COMPUTE-SIMPLE                                   
003700         END-IF                                                           
003710     END-IF.                                                              
003720*                                                                         
003730     IF RS-STATUS-SUCCESS                                                 
003740         PERFORM 410-SELECT-TICKER-BARS                                   
003750         PERFORM 340-COMPUTE-SMA-50                                       
003760         PERFORM 350-SET-GUIDANCE                                         
003770         PERFORM 355-TEST-RISK-SIGN                                       
003780     END-IF.                                                              
003790*----------------------------------------------------------------         
003800 200-READ-PARM-RECORD.                                                    
003810*    UNIT 4 STEP 1 - APPLY SHOP DEFAULTS WHEN THE CONFIG OMITTED          
003820*    A VALUE.  PORTPRSR ALREADY DEFAULTED THE FILE, THIS IS THE           
003830*    BELT-AND-SUSPENDERS CHECK BEFORE THE RUN STARTS.                     
003840     READ PARM-FILE INTO WS-PARM-REC                                      
003850         AT END                                                           
003860             DISPLAY 'STOPCALC - PARM FILE EMPTY - USING DEFAULTS'        
003870     END-READ.                                                            
003880*                                                                         
003890     IF PR-STOP-PCT NOT GREATER THAN ZERO                                 
003900         MOVE 5.00 TO PR-STOP-PCT                                         
003910     END-IF.                                                              
003920     IF PR-TRAILING-FLAG NOT = 'Y' AND PR-TRAILING-FLAG NOT = 'N'         
003930         MOVE 'N' TO PR-TRAILING-FLAG                                     
003940     END-IF.                                                              
003950     IF PR-ATR-FLAG NOT = 'Y' AND PR-ATR-FLAG NOT = 'N'                   
003960         MOVE 'N' TO PR-ATR-FLAG                                          
003970     END-IF.                                                              
003980     IF PR-ATR-MULT NOT GREATER THAN ZERO                                 
003990         MOVE 2.0 TO PR-ATR-MULT                                          
004000     END-IF.                                                              
004010     IF PR-ATR-PERIOD NOT GREATER THAN ZERO                               
004020         MOVE 14 TO PR-ATR-PERIOD                                         
004030     END-IF.                                                              
004040     IF PR-SMA-PERIOD NOT GREATER THAN ZERO                               
004050         MOVE 50 TO PR-SMA-PERIOD                                         
004060     END-IF.                                                              
004070*----------------------------------------------------------------         
004080 250-LOAD-QUOTE-TABLE.                                                    
004090*    ONE PER TICKER - LOAD THE WHOLE FILE ONCE (1LTABLE IDIOM)            
004100*    SO EACH POSITION CAN BE RESOLVED BY A TABLE SEARCH INSTEAD           
004110*    OF RE-READING THE QUOTE FILE FOR EVERY POSITION.                     
004120     MOVE ZERO TO WS-QUOTE-TABLE-COUNT.                                   
004130     READ QUOTE-FILE                                                      
004140         AT END SET WS-QUOTE-EOF TO TRUE                                  
004150     END-READ.                                                            
004160     PERFORM 255-BUILD-QUOTE-ENTRY                                        
004170         UNTIL WS-QUOTE-EOF                                               
004180         OR WS-QUOTE-TABLE-COUNT = 500.                                   
004190*----------------------------------------------------------------         
004200 255-BUILD-QUOTE-ENTRY.                                                   
004210     ADD 1 TO WS-QUOTE-TABLE-COUNT.                                       
004220     SET WS-QUOTE-IDX TO WS-QUOTE-TABLE-COUNT.                            
004230     MOVE QT-TICKER TO WSQ-TICKER(WS-QUOTE-IDX).                          
004240     INSPECT WSQ-TICKER(WS-QUOTE-IDX) CONVERTING                          
004250             'abcdefghijklmnopqrstuvwxyz'                                 
004260          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
004270     MOVE QT-CURRENT-PRICE  TO WSQ-CURRENT-PRICE(WS-QUOTE-IDX).           
004280     MOVE QT-CURRENCY       TO WSQ-CURRENCY(WS-QUOTE-IDX).                
004290     MOVE QT-52W-HIGH       TO WSQ-52W-HIGH(WS-QUOTE-IDX).                
004300     MOVE QT-52W-LOW        TO WSQ-52W-LOW(WS-QUOTE-IDX).                 
004310     IF WSQ-CURRENCY(WS-QUOTE-IDX) = SPACES                               
004320         MOVE 'USD' TO WSQ-CURRENCY(WS-QUOTE-IDX)                         
004330     END-IF.                                                              
004340     READ QUOTE-FILE                                                      
004350         AT END SET WS-QUOTE-EOF TO TRUE                                  
004360     END-READ.                                                            
004370*----------------------------------------------------------------         
004380 260-SEARCH-QUOTE-TABLE.                                                  
004390*    LINEAR SCAN - THE TICKER LIST FOR ONE RUN IS SHORT ENOUGH            
004400*    THAT A SEARCH ALL BINARY LOOKUP BUYS NOTHING BUT TROUBLE.            
004410     MOVE 'N'  TO WS-QUOTE-FOUND-SW.                                      
004420     MOVE ZERO TO WS-QUOTE-SUB.                                           
004430     PERFORM 265-TEST-QUOTE-ENTRY                                         
004440         VARYING WS-QUOTE-SUB FROM 1 BY 1                                 
004450         UNTIL WS-QUOTE-SUB > WS-QUOTE-TABLE-COUNT                        
004460         OR WS-QUOTE-FOUND.                                               
004470     IF NOT WS-QUOTE-FOUND                                                
004480         SUBTRACT 1 FROM WS-QUOTE-SUB                                     
004490     END-IF.                                                              
004500*----------------------------------------------------------------         
004510 265-TEST-QUOTE-ENTRY.                                                    
004520     IF WSQ-TICKER(WS-QUOTE-SUB) = PF-TICKER                              
004530         MOVE 'Y' TO WS-QUOTE-FOUND-SW                                    
004540     END-IF.                                                              
004550*----------------------------------------------------------------         
004560 300-COMPUTE-SIMPLE.                                                      
004570*    RULE 1.1 - SIMPLE STOP.  BASE PRICE IS THE 52-WEEK HIGH ONLY         
004580*    WHEN THE RUN IS SET TO ANCHOR ON IT AND ONE WAS SUPPLIED.            
004590     MOVE PR-STOP-PCT TO RS-PCT.                                          
004600     IF PR-STOP-PCT NOT GREATER THAN ZERO                                 
004610         OR PR-STOP-PCT NOT LESS THAN 100                                 
004620         MOVE 'E'                       TO RS-STATUS                      
004630         MOVE 'INVALID STOP PERCENTAGE' TO RS-ERROR-MSG                   
004640     ELSE                                                                 
004650         MOVE PR-ANCHOR-52W-FLAG TO WS-ANCHOR-52W-SW                      
004660         IF WS-ANCHOR-52W                                                 
004670             AND WSQ-52W-HIGH(WS-QUOTE-SUB) GREATER THAN ZERO             
004680             MOVE WSQ-52W-HIGH(WS-QUOTE-SUB) TO WS-BASE-PRICE             
004690         ELSE                                                             
004700             MOVE RS-CURRENT-PRICE           TO WS-BASE-PRICE             
004710         END-IF                                                           
004720         COMPUTE WS-STOP-PRICE ROUNDED =                                  
004730             WS-BASE-PRICE * (1 - (PR-STOP-PCT / 100))                    
004740         COMPUTE WS-RISK-VALUE ROUNDED =                                  
004750             RS-CURRENT-PRICE - WS-STOP-PRICE                             
004760         MOVE WS-STOP-PRICE  TO RS-STOP-PRICE                             
004770         MOVE WS-RISK-VALUE  TO RS-RISK                                   
004780         MOVE 'SIMPLE'       TO RS-TYPE                                   
004790     END-IF.                                                              
004800*----------------------------------------------------------------         
004810 310-COMPUTE-TRAILING.                                                    
004820*    RULE 1.2 - TRAILING STOP.  HISTORY STORE PREFERRED; FALL             
004830*    BACK TO THE IN-MEMORY HWM TABLE (9100-042) WHEN THE TICKER           
004840*    HAS NO ROWS ON THE HISTORY MASTER.                                   
004850     MOVE PR-STOP-PCT TO RS-PCT.                                          
004860     IF PR-STOP-PCT NOT GREATER THAN ZERO                                 
004870         OR PR-STOP-PCT NOT LESS THAN 100                                 
004880         MOVE 'E'                       TO RS-STATUS                      
004890         MOVE 'INVALID STOP PERCENTAGE' TO RS-ERROR-MSG                   
004900     ELSE                                                                 
004910         PERFORM 420-FIND-HWM                                             
004920         COMPUTE WS-STOP-PRICE ROUNDED =                                  
004930             WS-HWM-VALUE * (1 - (PR-STOP-PCT / 100))                     
004940         COMPUTE WS-RISK-VALUE ROUNDED =                                  
004950             RS-CURRENT-PRICE - WS-STOP-PRICE                             
004960         MOVE WS-STOP-PRICE  TO RS-STOP-PRICE                             
004970         MOVE WS-RISK-VALUE  TO RS-RISK                                   
004980         MOVE 'TRAILING'     TO RS-TYPE                                   
004990     END-IF.                                                              
005000*----------------------------------------------------------------         
005010 320-COMPUTE-ATR.                                                         
005020*    RULE 1.3 - ATR STOP (9400-088).  PERCENTAGE CARRIES THROUGH          
005030*    UNCHANGED BUT PLAYS NO PART IN THE STOP PRICE.                       
005040     MOVE PR-STOP-PCT  TO RS-PCT.                                         
005050     MOVE PR-ATR-MULT  TO RS-ATR-MULT.                                    
005060     IF PR-ATR-MULT NOT GREATER THAN ZERO                                 
005070         MOVE 'E'                        TO RS-STATUS                     
005080         MOVE 'INVALID ATR MULTIPLIER'   TO RS-ERROR-MSG                  
005090     ELSE                                                                 
005100         PERFORM 410-SELECT-TICKER-BARS                                   
005110         IF WS-BAR-COUNT LESS THAN PR-ATR-PERIOD                          
005120             MOVE 'E'                    TO RS-STATUS                     
005130             MOVE 'INSUFFICIENT DATA'    TO RS-ERROR-MSG                  
005140         ELSE                                                             
005150             PERFORM 330-COMPUTE-ATR-VALUE                                
005160             MOVE WS-ATR-VALUE TO RS-ATR-VALUE                            
005170             COMPUTE WS-STOP-PRICE ROUNDED =                              
005180                 RS-CURRENT-PRICE - (WS-ATR-VALUE * PR-ATR-MULT)          
005190             COMPUTE WS-RISK-VALUE ROUNDED =                              
005200                 RS-CURRENT-PRICE - WS-STOP-PRICE                         
005210             MOVE WS-STOP-PRICE  TO RS-STOP-PRICE                         
005220             MOVE WS-RISK-VALUE  TO RS-RISK                               
005230             MOVE 'ATR'          TO RS-TYPE                               
005240         END-IF                                                           
005250     END-IF.                                                              
005260*----------------------------------------------------------------         
005270 330-COMPUTE-ATR-VALUE.                                                   
005280*    RULE 1.4 - TRUE RANGE PER BAR, THEN THE MEAN OF THE LAST             
005290*    PR-ATR-PERIOD VALUES (9400-091 - BAR 1 HAS NO PRIOR CLOSE).          
005300     SET WS-BAR-IDX TO 1.                                                 
005310     MOVE WSB-HIGH(WS-BAR-IDX) TO WS-TR-HIGH-LOW.                         
005320     SUBTRACT WSB-LOW(WS-BAR-IDX) FROM WS-TR-HIGH-LOW.                    
005330     MOVE WS-TR-HIGH-LOW TO WSB-TRUE-RANGE(WS-BAR-IDX).                   
005340     MOVE WSB-CLOSE(WS-BAR-IDX) TO WS-PREV-CLOSE.                         
005350     PERFORM 332-BUILD-TRUE-RANGE                                         
005360         VARYING WS-BAR-SUB FROM 2 BY 1                                   
005370         UNTIL WS-BAR-SUB GREATER THAN WS-BAR-COUNT.                      
005380*                                                                         
005390     MOVE ZERO TO WS-ATR-SUM.                                             
005400     COMPUTE WS-SMA-START-SUB = WS-BAR-COUNT - PR-ATR-PERIOD + 1.         
005410     PERFORM 335-SUM-TRUE-RANGE                                           
005420         VARYING WS-TR-SUB FROM WS-SMA-START-SUB BY 1                     
005430         UNTIL WS-TR-SUB GREATER THAN WS-BAR-COUNT.                       
005440     COMPUTE WS-ATR-VALUE ROUNDED = WS-ATR-SUM / PR-ATR-PERIOD.           
005450*----------------------------------------------------------------         
005460 332-BUILD-TRUE-RANGE.                                                    
005470*    WS-TR-HIGH-PC/WS-TR-LOW-PC CARRY NO SIGN, SO A NEGATIVE              
005480*    COMPUTE RESULT STORES AS ITS ABSOLUTE VALUE - THE OLD DESK           
005490*    TRICK FOR |X| WITHOUT A SEPARATE TEST-AND-NEGATE STEP.               
005500     SET WS-BAR-IDX TO WS-BAR-SUB.                                        
005510     COMPUTE WS-TR-HIGH-LOW =                                             
005520         WSB-HIGH(WS-BAR-IDX) - WSB-LOW(WS-BAR-IDX).                      
005530     COMPUTE WS-TR-HIGH-PC =                                              
005540         WSB-HIGH(WS-BAR-IDX) - WS-PREV-CLOSE.                            
005550     COMPUTE WS-TR-LOW-PC =                                               
005560         WSB-LOW(WS-BAR-IDX) - WS-PREV-CLOSE.                             
005570     MOVE WS-TR-HIGH-LOW TO WSB-TRUE-RANGE(WS-BAR-IDX).                   
005580     IF WS-TR-HIGH-PC GREATER THAN WSB-TRUE-RANGE(WS-BAR-IDX)             
005590         MOVE WS-TR-HIGH-PC TO WSB-TRUE-RANGE(WS-BAR-IDX)                 
005600     END-IF.                                                              
005610     IF WS-TR-LOW-PC GREATER THAN WSB-TRUE-RANGE(WS-BAR-IDX)              
005620         MOVE WS-TR-LOW-PC TO WSB-TRUE-RANGE(WS-BAR-IDX)                  
005630     END-IF.                                                              
005640     MOVE WSB-CLOSE(WS-BAR-IDX) TO WS-PREV-CLOSE.                         
005650*----------------------------------------------------------------         
005660 335-SUM-TRUE-RANGE.                                                      
005670     SET WS-BAR-IDX TO WS-TR-SUB.                                         
005680     ADD WSB-TRUE-RANGE(WS-BAR-IDX) TO WS-ATR-SUM.                        
005690*----------------------------------------------------------------         
005700 340-COMPUTE-SMA-50.                                                      
005710*    RULE 1.5 - 50-DAY SMA (8500-176), UNAVAILABLE UNDER PERIOD.          
005720     MOVE 'N' TO WS-SMA-AVAILABLE-SW.                                     
005730     MOVE ZERO TO RS-SMA-50.                                              
005740     IF WS-BAR-COUNT NOT LESS THAN PR-SMA-PERIOD                          
005750         MOVE ZERO TO WS-SMA-SUM                                          
005760         COMPUTE WS-SMA-START-SUB =                                       
005770             WS-BAR-COUNT - PR-SMA-PERIOD + 1                             
005780         PERFORM 345-SUM-SMA-CLOSE                                        
005790             VARYING WS-SMA-SUB FROM WS-SMA-START-SUB BY 1                
005800             UNTIL WS-SMA-SUB GREATER THAN WS-BAR-COUNT                   
005810         COMPUTE WS-SMA-VALUE ROUNDED = WS-SMA-SUM / PR-SMA-PERIOD        
005820         MOVE WS-SMA-VALUE TO RS-SMA-50                                   
005830         MOVE 'Y' TO WS-SMA-AVAILABLE-SW                                  
005840     END-IF.                                                              
005850*----------------------------------------------------------------         
005860 345-SUM-SMA-CLOSE.                                                       
005870     SET WS-BAR-IDX TO WS-SMA-SUB.                                        
005880     ADD WSB-CLOSE(WS-BAR-IDX) TO WS-SMA-SUM.                             
005890*----------------------------------------------------------------         
005900 350-SET-GUIDANCE.                                                        
005910*    RULE 1.6 - GUIDANCE FLAG.                                            
005920     IF NOT WS-SMA-AVAILABLE                                              
005930         MOVE 'N/A' TO RS-GUIDANCE                                        
005940     ELSE                                                                 
005950         IF RS-STOP-PRICE LESS THAN RS-SMA-50                             
005960             MOVE 'RAISE STOP' TO RS-GUIDANCE                             
005970         ELSE                                                             
005980             MOVE 'KEEP CURRENT' TO RS-GUIDANCE                           
005990         END-IF                                                           
006000     END-IF.                                                              
006010*----------------------------------------------------------------         
006020*    INTERNAL AUDIT FINDING 01-07 - THE SIGNED RISK FIELD IS RE-          
006030*    READ THROUGH THE REDEFINED VIEW SO A NEGATIVE RISK (STOP             
006040*    ABOVE THE CURRENT PRICE) SHOWS UP ON THE RUN LOG EVEN THOUGH         
006050*    IT IS NOT AN ERROR CONDITION FOR THE PRINTED REPORT.                 
006060 355-TEST-RISK-SIGN.                                                      
006070     IF WS-RISK-SIGN-VALUE LESS THAN ZERO                                 
006080         DISPLAY 'STOPCALC - NEGATIVE RISK FOR ' RS-TICKER                
006090                 ' - STOP IS ABOVE CURRENT PRICE'                         
006100     END-IF.                                                              
006110*----------------------------------------------------------------         
006120 400-LOAD-HISTORY-TABLE.                                                  
006130*    UNIT 3 (READ SIDE) - LOAD THE MAINTAINED HISTORY MASTER              
006140*    ONCE (9200-155).  HISTLOAD KEEPS IT SORTED BY TICKER, DATE           
006150*    SO EACH TICKER'S ROWS ARE CONTIGUOUS AND ALREADY ASCENDING.          
006160     MOVE ZERO TO WS-HIST-TABLE-COUNT.                                    
006170     READ HIST-FILE                                                       
006180         AT END SET WS-HIST-EOF TO TRUE                                   
006190     END-READ.                                                            
006200     PERFORM 405-BUILD-HIST-ENTRY                                         
006210         UNTIL WS-HIST-EOF                                                
006220         OR WS-HIST-TABLE-COUNT = 4000.                                   
006230*----------------------------------------------------------------         
006240 405-BUILD-HIST-ENTRY.                                                    
006250     ADD 1 TO WS-HIST-TABLE-COUNT.                                        
006260     MOVE HS-TICKER TO WSH-TICKER(WS-HIST-TABLE-COUNT).                   
006270     INSPECT WSH-TICKER(WS-HIST-TABLE-COUNT) CONVERTING                   
006280             'abcdefghijklmnopqrstuvwxyz'                                 
006290          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
006300     MOVE HS-DATE        TO WSH-DATE(WS-HIST-TABLE-COUNT).                
006310     MOVE HS-HIGH         TO WSH-HIGH(WS-HIST-TABLE-COUNT).               
006320     MOVE HS-LOW          TO WSH-LOW(WS-HIST-TABLE-COUNT).                
006330     MOVE HS-CLOSE        TO WSH-CLOSE(WS-HIST-TABLE-COUNT).              
006340     READ HIST-FILE                                                       
006350         AT END SET WS-HIST-EOF TO TRUE                                   
006360     END-READ.                                                            
006370*----------------------------------------------------------------         
006380 410-SELECT-TICKER-BARS.                                                  
006390*    BUILD ONE TICKER'S ASCENDING BAR LIST FROM THE MASTER TABLE          
006400*    (SEE 400-LOAD-HISTORY-TABLE).  EXISTENCE IS WS-BAR-COUNT = 0.        
006410     MOVE ZERO TO WS-BAR-COUNT.                                           
006420     PERFORM 415-TEST-HIST-ENTRY                                          
006430         VARYING WS-HIST-SUB FROM 1 BY 1                                  
006440         UNTIL WS-HIST-SUB GREATER THAN WS-HIST-TABLE-COUNT.              
006450*----------------------------------------------------------------         
006460 415-TEST-HIST-ENTRY.                                                     
006470     SET WS-HISTM-IDX TO WS-HIST-SUB.                                     
006480     IF WSH-TICKER(WS-HISTM-IDX) = PF-TICKER                              
006490         AND WS-BAR-COUNT LESS THAN 400                                   
006500         ADD 1 TO WS-BAR-COUNT                                            
006510         SET WS-BAR-IDX TO WS-BAR-COUNT                                   
006520         MOVE WSH-HIGH(WS-HISTM-IDX)  TO WSB-HIGH(WS-BAR-IDX)             
006530         MOVE WSH-LOW(WS-HISTM-IDX)   TO WSB-LOW(WS-BAR-IDX)              
006540         MOVE WSH-CLOSE(WS-HISTM-IDX) TO WSB-CLOSE(WS-BAR-IDX)            
006550     END-IF.                                                              
006560*----------------------------------------------------------------         
006570 420-FIND-HWM.                                                            
006580*    PREFERRED SOURCE IS THE HISTORY STORE (MAX HIGH FOR TICKER).         
006590*    NO ROWS THERE -> USE THE IN-MEMORY FALLBACK (9100-042).              
006600     PERFORM 410-SELECT-TICKER-BARS.                                      
006610     IF WS-BAR-COUNT GREATER THAN ZERO                                    
006620         MOVE ZERO TO WS-HWM-VALUE                                        
006630         PERFORM 422-TEST-HWM-BAR                                         
006640             VARYING WS-BAR-SUB FROM 1 BY 1                               
006650             UNTIL WS-BAR-SUB GREATER THAN WS-BAR-COUNT                   
006660     ELSE                                                                 
006670         PERFORM 425-FIND-HWM-FALLBACK                                    
006680     END-IF.                                                              
006690*----------------------------------------------------------------         
006700 422-TEST-HWM-BAR.                                                        
006710     SET WS-BAR-IDX TO WS-BAR-SUB.                                        
006720     IF WSB-HIGH(WS-BAR-IDX) GREATER THAN WS-HWM-VALUE                    
006730         MOVE WSB-HIGH(WS-BAR-IDX) TO WS-HWM-VALUE                        
006740     END-IF.                                                              
006750*----------------------------------------------------------------         
006760 425-FIND-HWM-FALLBACK.                                                   
006770*    FIRST SIGHTING OF A TICKER SETS HWM = CURRENT PRICE, LATER           
006780*    SIGHTINGS RAISE IT BY THE OBSERVED CURRENT PRICE (RULE 1.2).         
006790     MOVE 'N'  TO WS-QUOTE-FOUND-SW.                                      
006800     MOVE ZERO TO WS-HWM-SUB.                                             
006810     PERFORM 427-TEST-HWM-ENTRY                                           
006820         VARYING WS-HWM-SUB FROM 1 BY 1                                   
006830         UNTIL WS-HWM-SUB GREATER THAN WS-HWM-TABLE-COUNT                 
006840         OR WS-QUOTE-FOUND.                                               
006850     IF WS-QUOTE-FOUND                                                    
006860         SET WS-HWM-IDX TO WS-HWM-SUB - 1                                 
006870         IF RS-CURRENT-PRICE GREATER THAN                                 
006880                 WSM-HWM-VALUE(WS-HWM-IDX)                                
006890             MOVE RS-CURRENT-PRICE TO WSM-HWM-VALUE(WS-HWM-IDX)           
006900         END-IF                                                           
006910         MOVE WSM-HWM-VALUE(WS-HWM-IDX) TO WS-HWM-VALUE                   
006920     ELSE                                                                 
006930         IF WS-HWM-TABLE-COUNT LESS THAN 500                              
006940             ADD 1 TO WS-HWM-TABLE-COUNT                                  
006950             SET WS-HWM-IDX TO WS-HWM-TABLE-COUNT                         
006960             MOVE PF-TICKER        TO WSM-TICKER(WS-HWM-IDX)              
006970             MOVE RS-CURRENT-PRICE TO WSM-HWM-VALUE(WS-HWM-IDX)           
006980         END-IF                                                           
006990         MOVE RS-CURRENT-PRICE TO WS-HWM-VALUE                            
007000     END-IF.                                                              
007010*----------------------------------------------------------------         
007020 427-TEST-HWM-ENTRY.                                                      
007030     SET WS-HWM-IDX TO WS-HWM-SUB.                                        
007040     IF WSM-TICKER(WS-HWM-IDX) = PF-TICKER                                
007050         MOVE 'Y' TO WS-QUOTE-FOUND-SW                                    
007060     END-IF.                                                              
007070*----------------------------------------------------------------         
007080 700-WRITE-HEADINGS.                                                      
007090     MOVE WS-CURRENT-CENTYR TO WS-RD-CCYY.                                
007100     STRING WS-RD-MM DELIMITED BY SIZE                                    
007110            '/'      DELIMITED BY SIZE                                    
007120            WS-RD-DD DELIMITED BY SIZE                                    
007130            '/'      DELIMITED BY SIZE                                    
007140            WS-RD-CCYY DELIMITED BY SIZE                                  
007150            INTO RPT-RUNDATE.                                             
007160     WRITE REPORT-LINE FROM RPT-TITLE-LINE.                               
007170     WRITE REPORT-LINE FROM RPT-RUN-DATE-LINE.                            
007180     WRITE REPORT-LINE FROM RPT-BLANK-LINE.                               
007190     WRITE REPORT-LINE FROM RPT-HEADING-LINE-1.                           
007200     WRITE REPORT-LINE FROM RPT-HEADING-LINE-2.                           
007210*----------------------------------------------------------------         
007220 800-PRINT-DETAIL.                                                        
007230     MOVE SPACES         TO RPT-DETAIL-LINE.                              
007240     MOVE RS-TICKER       TO RPT-TICKER.                                  
007250*                                                                         
007260     MOVE RS-CURRENCY     TO RPT-AMT-CCY.                                 
007270     MOVE RS-CURRENT-PRICE TO RPT-AMT-VALUE.                              
007280     MOVE RPT-AMOUNT-EDIT TO RPT-CURRENT-PRICE.                           
007290*                                                                         
007300     MOVE RS-CURRENCY     TO RPT-AMT-CCY.                                 
007310     MOVE RS-STOP-PRICE   TO RPT-AMT-VALUE.                               
007320     MOVE RPT-AMOUNT-EDIT TO RPT-STOP-PRICE.                              
007330*                                                                         
007340     MOVE RS-TYPE          TO RPT-TYPE.                                   
007350*                                                                         
007360*    RS-PCT/RS-ATR-MULT ARE PLAIN DISPLAY NUMERICS - THE DECIMAL          
007370*    POINT IS ONLY ASSUMED, NOT STORED - SO BOTH MUST PASS                
007380*    THROUGH AN EDIT PICTURE BEFORE THE STRING OR THE PERCENT/            
007390*    MULTIPLIER PRINTS AS A RUN OF DIGITS WITH NO POINT (0400-060)        
007400     IF RS-TYPE-ATR                                                       
007410         MOVE RS-CURRENCY  TO RPT-AMT-CCY                                 
007420         MOVE RS-ATR-VALUE TO RPT-AMT-VALUE                               
007430         MOVE RS-ATR-MULT  TO RPT-ATRMULT-VALUE                           
007440         STRING RPT-ATRMULT-EDIT DELIMITED BY SIZE                        
007450                'X ('       DELIMITED BY SIZE                             
007460                RPT-AMOUNT-EDIT DELIMITED BY SIZE                         
007470                ' ATR)'     DELIMITED BY SIZE                             
007480                INTO RPT-PERCENTAGE                                       
007490     ELSE                                                                 
007500         MOVE RS-PCT TO RPT-PCT-VALUE                                     
007510         STRING RPT-PCT-EDIT DELIMITED BY SIZE                            
007520                '%'    DELIMITED BY SIZE                                  
007530                INTO RPT-PERCENTAGE                                       
007540     END-IF.                                                              
007550*                                                                         
007560     MOVE RS-CURRENCY      TO RPT-RISK-CCY.                               
007570     MOVE RS-RISK          TO RPT-RISK-VALUE.                             
007580     MOVE RPT-RISK-EDIT    TO RPT-RISK.                                   
007590*                                                                         
007600     IF WS-SMA-AVAILABLE                                                  
007610         MOVE RS-CURRENCY  TO RPT-AMT-CCY                                 
007620         MOVE RS-SMA-50    TO RPT-AMT-VALUE                               
007630         MOVE RPT-AMOUNT-EDIT TO RPT-SMA-50                               
007640     ELSE                                                                 
007650         MOVE 'N/A'        TO RPT-SMA-50                                  
007660     END-IF.                                                              
007670*                                                                         
007680     MOVE RS-GUIDANCE      TO RPT-GUIDANCE.                               
007690     WRITE REPORT-LINE FROM RPT-DETAIL-LINE.                              
007700*----------------------------------------------------------------         
007710 805-PRINT-ERROR-DETAIL.                                                  
007720     MOVE SPACES          TO RPT-ERROR-LINE.                              
007730     MOVE RS-TICKER        TO ERR-TICKER.                                 
007740     MOVE RS-ERROR-MSG     TO ERR-MESSAGE-30.                             
007750     WRITE REPORT-LINE FROM RPT-ERROR-LINE.                               
007760 805-PRINT-ERROR-DETAIL-EXIT.                                             
007770     EXIT.                                                                
007780*----------------------------------------------------------------         
007790 810-PRINT-TOTALS.                                                        
007800*    0100-119 - WORDING TAKEN FROM THE 2001 AUDIT FINDING.                
007810     MOVE SPACES         TO RPT-TOTAL-LINE.                               
007820     WRITE REPORT-LINE FROM RPT-BLANK-LINE.                               
007830     MOVE WS-SUCCESS-COUNT     TO TOT-SUCCESS.                            
007840     MOVE WS-POSITIONS-READ    TO TOT-REQUESTED.                          
007850     WRITE REPORT-LINE FROM RPT-TOTAL-LINE.                               
007860     PERFORM 815-BALANCE-COUNTERS.                                        
007870*----------------------------------------------------------------         
007880 815-BALANCE-COUNTERS.                                                    
007890*    INTERNAL AUDIT FINDING 01-07 - PROVE THE ZONE-BY-ZONE COPY OF        
007900*    THE COUNTER BLOCK (WS-COUNTERS-BALANCE) STILL AGREES WITH THE        
007910*    RUNNING COUNTERS BEFORE THE RUN IS ALLOWED TO CLOSE.                 
007920     COMPUTE WS-BAL-CHECK-TOTAL =                                         
007930             WS-BAL-SUCCESS-COUNT + WS-BAL-ERROR-COUNT.                   
007940     IF WS-BAL-CHECK-TOTAL NOT = WS-BAL-POSITIONS-READ                    
007950         DISPLAY 'STOPCALC - COUNTERS OUT OF BALANCE - READ '             
007960                 WS-BAL-POSITIONS-READ ' SUCCESS+ERROR '                  
007970                 WS-BAL-CHECK-TOTAL                                       
007980         MOVE 4 TO WS-RETURN-CODE                                         
007990     END-IF.                                                              
008000*----------------------------------------------------------------         
008010 900-OPEN-FILES.                                                          
008020     OPEN INPUT  PORT-FILE.                                               
008030     IF WS-PORT-STATUS NOT = '00'                                         
008040         MOVE 'ERROR OPENING PORTFOLIO FILE' TO WS-ERR-MSG                
008050         MOVE WS-PORT-STATUS                 TO WS-ERR-PROC               
008060         DISPLAY 'STOPCALC - ' WS-ERR-MSG ' STATUS ' WS-ERR-PROC          
008070         STOP RUN                                                         
008080     END-IF.                                                              
008090     OPEN INPUT  PARM-FILE.                                               
008100     OPEN INPUT  QUOTE-FILE.                                              
008110     OPEN INPUT  HIST-FILE.                                               
008120     OPEN OUTPUT REPORT-FILE.                                             
008130 900-OPEN-FILES-EXIT.                                                     
008140     EXIT.                                                                
008150*----------------------------------------------------------------         
008160 900-CLOSE-FILES.                                                         
008170     CLOSE PORT-FILE.                                                     
008180     CLOSE PARM-FILE.                                                     
008190     CLOSE QUOTE-FILE.                                                    
008200     CLOSE HIST-FILE.                                                     
008210     CLOSE REPORT-FILE.                                                   
008220 900-CLOSE-FILES-EXIT.                                                    
008230     EXIT.                                                                
