000100*----------------------------------------------------------------         
000110*  (C) 1992, 2003 PIEDMONT TRUST BROKERAGE SERVICES.  ALL RIGHTS          
000120*  RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE.                        
000130*----------------------------------------------------------------         
000140 IDENTIFICATION DIVISION.                                                 
000150 PROGRAM-ID.    HISTLOAD.                                                 
000160 AUTHOR.        D M FENN.                                                 
000170 INSTALLATION.  PIEDMONT TRUST BROKERAGE SERVICES - DATA PROC.            
000180 DATE-WRITTEN.  09/08/92.                                                 
000190 DATE-COMPILED.                                                           
000200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000210*----------------------------------------------------------------         
000220*  CHANGE LOG                                                             
000230*----------------------------------------------------------------         
000240*  DATE     BY   REQUEST#   DESCRIPTION                                   
000250*  -------- ---  ---------  ----------------------------------            
000260*  09/08/92 DMF  9200-155   ORIGINAL PRICE HISTORY MASTER UPDATE          
000270*                           - SORTED SEQUENTIAL MERGE OF DAILY            
000280*                           BAR TRANSACTIONS AGAINST OLD MASTER.          
000290*  02/27/93 DMF  9300-061   FIRST BAR ON FILE FOR A TICKER-DATE           
000300*                           WINS - A DUPLICATE TRANSACTION IS             
000310*                           IGNORED, NOT OVERLAID.                        
000320*  06/14/94 TLB  9400-129   ADDED TRANS-CODE 'T' - STORE TODAY'S          
000330*                           QUOTE AS A SYNTHETIC BAR WHEN THE             
000340*                           VENDOR FEED HAS NO OHLC FOR THE DAY.          
000350*  01/09/96 DMF  9600-005   ADDED TRANS-CODE 'D' - DROP ALL BARS          
000360*                           FOR A DELISTED OR RENAMED TICKER.             
000370*  09/10/98 MPK  9800-233   YEAR 2000 - MASTER DATE FIELD WIDENED         
000380*                           TO FULL ISO YYYY-MM-DD, ALL CALLERS           
000390*                           OF THIS MASTER CONVERTED THE SAME RUN.        
000400*  10/02/03 MPK  0300-087   A BAD TRANSACTION IS ROUTED TO THE            
000410*                           REJECT FILE AND THE RUN CONTINUES.            
000420*----------------------------------------------------------------         
000430*  PURPOSE - MAINTAIN THE PRICE HISTORY MASTER USED BY STOPCALC           
000440*  FOR TRAILING AND ATR STOPS.  THE OLD MASTER AND THE DAILY BAR          
000450*  TRANSACTIONS ARE BOTH IN ASCENDING TICKER-WITHIN-DATE ORDER;           
000460*  THIS IS A CLASSIC SORTED MERGE, NOT A RANDOM UPDATE.  A BAR            
000470*  ALREADY ON THE OLD MASTER FOR A GIVEN TICKER AND DATE ALWAYS           
000480*  WINS OVER AN INCOMING TRANSACTION FOR THE SAME KEY (9300-061).         
000490*----------------------------------------------------------------         
000500 ENVIRONMENT DIVISION.                                                    
000510 CONFIGURATION SECTION.                                                   
000520 SOURCE-COMPUTER.  IBM-4381.                                              
000530 OBJECT-COMPUTER.  IBM-4381.                                              
000540 SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                    
000550                     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                  
000560                     CLASS TICKER-CHARS IS 'A' THRU 'Z'.                  
000570 INPUT-OUTPUT SECTION.                                                    
000580 FILE-CONTROL.                                                            
000590     SELECT OLD-MASTER   ASSIGN TO OLDHIST                                
000600            ORGANIZATION IS SEQUENTIAL                                    
000610            FILE STATUS  IS WS-OLDM-STATUS.                               
000620     SELECT TRANS-FILE   ASSIGN TO HISTTRAN                               
000630            ORGANIZATION IS LINE SEQUENTIAL                               
000640            FILE STATUS  IS WS-TRANS-STATUS.                              
000650     SELECT NEW-MASTER   ASSIGN TO NEWHIST                                
000660            ORGANIZATION IS SEQUENTIAL                                    
000670            FILE STATUS  IS WS-NEWM-STATUS.                               
000680     SELECT REJECT-FILE  ASSIGN TO HISTREJ                                
000690            ORGANIZATION IS LINE SEQUENTIAL                               
000700            FILE STATUS  IS WS-REJECT-STATUS.                             
000710*----------------------------------------------------------------         
000720 DATA DIVISION.                                                           
000730 FILE SECTION.                                                            
000740*                                                                         
000750 FD  OLD-MASTER                                                           
000760     RECORDING MODE IS F.                                                 
000770     COPY SLHIST.                                                         
000780*                                                                         
000790 FD  TRANS-FILE                                                           
000800     RECORDING MODE IS F.                                                 
000810 01  TRANS-LINE.                                                          
000820     05  HT-TICKER                  PIC X(10).                            
000830     05  HT-DATE                    PIC X(10).                            
000840     05  HT-TRANS-CODE              PIC X.                                
000850         88  HT-CODE-BAR                VALUE 'B'.                        
000860         88  HT-CODE-TODAY              VALUE 'T'.                        
000870         88  HT-CODE-DELETE             VALUE 'D'.                        
000880     05  HT-OPEN                    PIC 9(7)V9(4).                        
000890     05  HT-HIGH                    PIC 9(7)V9(4).                        
000900     05  HT-LOW                     PIC 9(7)V9(4).                        
000910     05  HT-CLOSE                   PIC 9(7)V9(4).                        
000920     05  HT-VOLUME                  PIC 9(12).                            
000930     05  FILLER                     PIC X(3).                             
000940*                                                                         
000950 FD  NEW-MASTER                                                           
000960     RECORDING MODE IS F.                                                 
000970     COPY SLHIST                                                          
000980         REPLACING ==SL-HISTORY-RECORD== BY ==NM-HISTORY-RECORD==         
000990                   ==HS-==               BY ==NM-==.                      
001000*                                                                         
001010 FD  REJECT-FILE                                                          
001020     RECORDING MODE IS F.                                                 
001030 01  REJECT-LINE                    PIC X(80).                            
001040*----------------------------------------------------------------         
001050 WORKING-STORAGE SECTION.                                                 
001060*----------------------------------------------------------------         
001070*    JOB STEP RETURN CODE - SET NONZERO WHEN ANY TRANSACTION IS           
001080*    REJECTED SO THE SCHEDULER CAN COND THE NEXT STEP (9600-005).         
001090*----------------------------------------------------------------         
001100 77  WS-RETURN-CODE                 PIC 9(02) COMP VALUE ZERO.            
001110*----------------------------------------------------------------         
001120 01  WS-SWITCHES.                                                         
001130     05  WS-OLDM-EOF-SW             PIC X     VALUE 'N'.                  
001140         88  WS-OLDM-EOF                VALUE 'Y'.                        
001150     05  WS-TRANS-EOF-SW            PIC X     VALUE 'N'.                  
001160         88  WS-TRANS-EOF                VALUE 'Y'.                       
001170     05  WS-TRANS-VALID-SW          PIC X     VALUE 'Y'.                  
001180         88  WS-TRANS-VALID             VALUE 'Y'.                        
001190     05  WS-TICKER-DELETED-SW       PIC X     VALUE 'N'.                  
001200         88  WS-TICKER-DELETED          VALUE 'Y'.                        
001210     05  WS-RERUN-SWITCH            PIC X     VALUE 'N'.                  
001220     05  FILLER                     PIC X(03) VALUE SPACES.               
001230 01  WS-FILE-STATUSES.                                                    
001240     05  WS-OLDM-STATUS             PIC X(2)  VALUE SPACES.               
001250     05  WS-TRANS-STATUS            PIC X(2)  VALUE SPACES.               
001260     05  WS-NEWM-STATUS             PIC X(2)  VALUE SPACES.               
001270     05  WS-REJECT-STATUS           PIC X(2)  VALUE SPACES.               
001280     05  FILLER                     PIC X(02) VALUE SPACES.               
001290*----------------------------------------------------------------         
001300*    COUNTERS - ALL COMP.                                                 
001310*----------------------------------------------------------------         
001320 01  WS-COUNTERS COMP.                                                    
001330     05  WS-TRANS-READ              PIC 9(6)  VALUE ZERO.                 
001340     05  WS-TRANS-REJECTED          PIC 9(6)  VALUE ZERO.                 
001350     05  WS-BARS-INSERTED           PIC 9(6)  VALUE ZERO.                 
001360     05  WS-BARS-IGNORED            PIC 9(6)  VALUE ZERO.                 
001370     05  WS-BARS-CARRIED            PIC 9(6)  VALUE ZERO.                 
001380     05  WS-DELETE-TABLE-COUNT      PIC 9(3)  VALUE ZERO.                 
001390     05  WS-DELETE-SUB              PIC 9(3)  VALUE ZERO.                 
001400     05  WS-BARS-THIS-TICKER        PIC 9(5)  VALUE ZERO.                 
001410     05  FILLER                     PIC 9(5)  VALUE ZERO.                 
001420*----------------------------------------------------------------         
001430*    DELETE-TICKER TABLE (9600-005), LOADED BY A PRE-PASS OF THE          
001440*    TRANSACTION FILE BEFORE THE MAIN MERGE BEGINS.  THE MATCH            
001450*    COUNT DOUBLES AS THE EXISTENCE CHECK - ZERO MATCHES AT THE           
001460*    END OF THE RUN MEANS THE TICKER WAS NEVER ON THE OLD MASTER.         
001470*----------------------------------------------------------------         
001480 01  WS-DELETE-TABLE.                                                     
001490     05  WS-DELETE-ENTRY OCCURS 100 TIMES                                 
001500                          INDEXED BY WS-DELETE-IDX.                       
001510         10  WSD-TICKER             PIC X(10).                            
001520         10  WSD-MATCH-COUNT        PIC 9(5)  COMP.                       
001530         10  FILLER                 PIC X(02).                            
001540*----------------------------------------------------------------         
001550*    MERGE KEY WORK AREAS - COMBINED TICKER+DATE VIEWS SO THE             
001560*    MAIN MERGE COMPARES ONE FIELD INSTEAD OF TWO.                        
001570*----------------------------------------------------------------         
001580 01  WS-OLD-KEY-FIELDS.                                                   
001590     05  WS-OLD-TICKER              PIC X(10).                            
001600     05  WS-OLD-DATE                PIC X(10).                            
001610 01  WS-OLD-KEY-COMBINED REDEFINES WS-OLD-KEY-FIELDS.                     
001620     05  WS-OLD-KEY                 PIC X(20).                            
001630 01  WS-TRANS-KEY-FIELDS.                                                 
001640     05  WS-TRANS-TICKER            PIC X(10).                            
001650     05  WS-TRANS-DATE              PIC X(10).                            
001660 01  WS-TRANS-KEY-COMBINED REDEFINES WS-TRANS-KEY-FIELDS.                 
001670     05  WS-TRANS-KEY               PIC X(20).                            
001680*                                                                         
001690 01  WS-TRANS-DATE-PARTS REDEFINES WS-TRANS-KEY-FIELDS.                   
001700     05  FILLER                     PIC X(10).                            
001710     05  WS-TD-YYYY                 PIC X(4).                             
001720     05  FILLER                     PIC X.                                
001730     05  WS-TD-MM                   PIC X(2).                             
001740     05  FILLER                     PIC X.                                
001750     05  WS-TD-DD                   PIC X(2).                             
001760*----------------------------------------------------------------         
001770*    HIGH-VALUES SENTINEL FOR END-OF-FILE MERGE LOGIC.                    
001780*----------------------------------------------------------------         
001790 01  WS-HIGH-KEY                    PIC X(20)  VALUE HIGH-VALUES.         
001800*----------------------------------------------------------------         
001810*    CONTROL-BREAK WORK FOR THE LAST-UPDATE-DATE ACTIVITY LOG             
001820*    WRITTEN AS EACH TICKER'S RUN OF BARS FINISHES ON THE MASTER.         
001830*----------------------------------------------------------------         
001840 01  WS-BREAK-FIELDS.                                                     
001850     05  WS-PRIOR-TICKER            PIC X(10)  VALUE SPACES.              
001860     05  WS-LAST-DATE-WRITTEN       PIC X(10)  VALUE SPACES.              
001870     05  FILLER                     PIC X(04)  VALUE SPACES.              
001880*----------------------------------------------------------------         
001890 PROCEDURE DIVISION.                                                      
001900*----------------------------------------------------------------         
001910 000-MAIN.                                                                
001920     DISPLAY '**********************************************'.            
001930     DISPLAY '  HISTLOAD - PRICE HISTORY MASTER MAINTENANCE'.             
001940     DISPLAY '**********************************************'.            
001950*                                                                         
001960     PERFORM 900-OPEN-PRESCAN-FILES                                       
001970         THRU 900-OPEN-PRESCAN-FILES-EXIT.                                
001980     PERFORM 100-LOAD-DELETE-TABLE.                                       
001990     PERFORM 910-CLOSE-PRESCAN-FILES                                      
002000         THRU 910-CLOSE-PRESCAN-FILES-EXIT.                               
002010*                                                                         
002020     PERFORM 900-OPEN-MERGE-FILES                                         
002030         THRU 900-OPEN-MERGE-FILES-EXIT.                                  
002040     PERFORM 200-READ-OLD-MASTER.                                         
002050     PERFORM 210-READ-TRANS-RECORD.                                       
002060     PERFORM 300-MERGE-BAR                                                
002070         UNTIL WS-OLDM-EOF AND WS-TRANS-EOF.                              
002080     IF WS-PRIOR-TICKER NOT = SPACES                                      
002090         PERFORM 430-DISPLAY-TICKER-SUMMARY                               
002100     END-IF.                                                              
002110     PERFORM 440-REPORT-DELETE-RESULTS.                                   
002120     PERFORM 910-CLOSE-MERGE-FILES                                        
002130         THRU 910-CLOSE-MERGE-FILES-EXIT.                                 
002140*                                                                         
002150     IF WS-TRANS-REJECTED GREATER THAN ZERO                               
002160         MOVE 4 TO WS-RETURN-CODE                                         
002170     END-IF.                                                              
002180     MOVE WS-RETURN-CODE TO RETURN-CODE.                                  
002190     DISPLAY 'HISTLOAD - RUN COMPLETE - '                                 
002200             WS-BARS-INSERTED  ' INSERTED, '                              
002210             WS-BARS-IGNORED   ' IGNORED, '                               
002220             WS-BARS-CARRIED   ' CARRIED FORWARD'.                        
002230     STOP RUN.                                                            
002240*----------------------------------------------------------------         
002250 100-LOAD-DELETE-TABLE.                                                   
002260*    9600-005 - A SHORT PRE-PASS THAT ONLY LOOKS FOR 'D' CODES,           
002270*    SO THE MAIN MERGE BELOW NEVER HAS TO LOOK AHEAD.                     
002280     MOVE ZERO TO WS-DELETE-TABLE-COUNT.                                  
002290     READ TRANS-FILE                                                      
002300         AT END SET WS-TRANS-EOF TO TRUE                                  
002310     END-READ.                                                            
002320     PERFORM 105-SCAN-ONE-TRANS UNTIL WS-TRANS-EOF.                       
002330     MOVE 'N' TO WS-TRANS-EOF-SW.                                         
002340*----------------------------------------------------------------         
002350 105-SCAN-ONE-TRANS.                                                      
002360     IF HT-CODE-DELETE                                                    
002370         AND WS-DELETE-TABLE-COUNT LESS THAN 100                          
002380         ADD 1 TO WS-DELETE-TABLE-COUNT                                   
002390         SET WS-DELETE-IDX TO WS-DELETE-TABLE-COUNT                       
002400         MOVE HT-TICKER TO WSD-TICKER(WS-DELETE-IDX)                      
002410         INSPECT WSD-TICKER(WS-DELETE-IDX) CONVERTING                     
002420                 'abcdefghijklmnopqrstuvwxyz'                             
002430              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
002440         MOVE ZERO TO WSD-MATCH-COUNT(WS-DELETE-IDX)                      
002450     END-IF.                                                              
002460     READ TRANS-FILE                                                      
002470         AT END SET WS-TRANS-EOF TO TRUE                                  
002480     END-READ.                                                            
002490*----------------------------------------------------------------         
002500 200-READ-OLD-MASTER.                                                     
002510     READ OLD-MASTER                                                      
002520         AT END SET WS-OLDM-EOF TO TRUE                                   
002530     END-READ.                                                            
002540     IF NOT WS-OLDM-EOF                                                   
002550*        9600-005 - FOLD TO UPPER CASE, SAME AS THE TRANSACTION           
002560*        SIDE, SO THE DELETE-TABLE COMPARE (250-CHECK-OLD-DELETED)        
002570*        ALWAYS MATCHES ON A LIKE-FOR-LIKE KEY.                           
002580         INSPECT HS-TICKER CONVERTING                                     
002590                 'abcdefghijklmnopqrstuvwxyz'                             
002600              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
002610         MOVE HS-TICKER TO WS-OLD-TICKER                                  
002620         MOVE HS-DATE   TO WS-OLD-DATE                                    
002630     ELSE                                                                 
002640         MOVE HIGH-VALUES TO WS-OLD-KEY                                   
002650     END-IF.                                                              
002660     PERFORM 250-CHECK-OLD-DELETED.                                       
002670*----------------------------------------------------------------         
002680 210-READ-TRANS-RECORD.                                                   
002690     READ TRANS-FILE                                                      
002700         AT END SET WS-TRANS-EOF TO TRUE                                  
002710     END-READ.                                                            
002720     IF NOT WS-TRANS-EOF                                                  
002730*        9600-005 - FOLD TO UPPER CASE BEFORE THE TICKER IS USED          
002740*        AS A COMPARE KEY OR CARRIED TO THE NEW MASTER (SAME RULE         
002750*        AS THE DELETE-TABLE FOLD BELOW).                                 
002760         INSPECT HT-TICKER CONVERTING                                     
002770                 'abcdefghijklmnopqrstuvwxyz'                             
002780              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             
002790         ADD 1 TO WS-TRANS-READ                                           
002800         PERFORM 220-EDIT-TRANS                                           
002810     END-IF.                                                              
002820     IF WS-TRANS-EOF                                                      
002830         MOVE HIGH-VALUES TO WS-TRANS-KEY                                 
002840     ELSE                                                                 
002850         IF WS-TRANS-VALID                                                
002860             MOVE HT-TICKER TO WS-TRANS-TICKER                            
002870             MOVE HT-DATE   TO WS-TRANS-DATE                              
002880         ELSE                                                             
002890             PERFORM 230-REJECT-TRANS                                     
002900                 THRU 230-REJECT-TRANS-EXIT                               
002910             PERFORM 210-READ-TRANS-RECORD                                
002920         END-IF                                                           
002930     END-IF.                                                              
002940*----------------------------------------------------------------         
002950 220-EDIT-TRANS.                                                          
002960*    RULE - TICKER PRESENT, DATE IS 10 CHARACTERS, TRANS CODE IS          
002970*    ONE OF B/T/D, AND FOR B/T THE PRICE FIELDS ARE NUMERIC AND           
002980*    HIGH IS NOT LESS THAN LOW.                                           
002990     MOVE 'Y' TO WS-TRANS-VALID-SW.                                       
003000     IF HT-TICKER = SPACES                                                
003010         MOVE 'N' TO WS-TRANS-VALID-SW                                    
003020     END-IF.                                                              
003030     IF NOT HT-CODE-BAR AND NOT HT-CODE-TODAY                             
003040         AND NOT HT-CODE-DELETE                                           
003050         MOVE 'N' TO WS-TRANS-VALID-SW                                    
003060     END-IF.                                                              
003070     IF HT-CODE-BAR OR HT-CODE-TODAY                                      
003080         IF HT-DATE = SPACES                                              
003090             MOVE 'N' TO WS-TRANS-VALID-SW                                
003100         END-IF                                                           
003110         IF HT-HIGH IS NOT NUMERIC OR HT-LOW IS NOT NUMERIC               
003120             MOVE 'N' TO WS-TRANS-VALID-SW                                
003130         ELSE                                                             
003140             IF HT-HIGH LESS THAN HT-LOW                                  
003150                 MOVE 'N' TO WS-TRANS-VALID-SW                            
003160             END-IF                                                       
003170         END-IF                                                           
003180     END-IF.                                                              
003190     IF HT-CODE-TODAY                                                     
003200         PERFORM 310-STORE-TODAY-BAR                                      
003210     END-IF.                                                              
003220*----------------------------------------------------------------         
003230 230-REJECT-TRANS.                                                        
003240     MOVE SPACES     TO REJECT-LINE.                                      
003250     MOVE TRANS-LINE TO REJECT-LINE(1:40).                                
003260     WRITE REJECT-LINE.                                                   
003270     ADD 1 TO WS-TRANS-REJECTED.                                          
003280 230-REJECT-TRANS-EXIT.                                                   
003290     EXIT.                                                                
003300*----------------------------------------------------------------         
003310 250-CHECK-OLD-DELETED.                                                   
003320*    9600-005 - AN OLD MASTER RECORD FOR A DELETED TICKER IS              
003330*    DROPPED INSTEAD OF BEING CARRIED TO THE NEW MASTER.                  
003340     MOVE 'N' TO WS-TICKER-DELETED-SW.                                    
003350     IF NOT WS-OLDM-EOF                                                   
003360         PERFORM 255-TEST-OLD-DELETED                                     
003370             VARYING WS-DELETE-SUB FROM 1 BY 1                            
003380             UNTIL WS-DELETE-SUB GREATER THAN                             
003390                   WS-DELETE-TABLE-COUNT                                  
003400     END-IF.                                                              
003410*----------------------------------------------------------------         
003420 255-TEST-OLD-DELETED.                                                    
003430     SET WS-DELETE-IDX TO WS-DELETE-SUB.                                  
003440     IF WSD-TICKER(WS-DELETE-IDX) = WS-OLD-TICKER                         
003450         MOVE 'Y' TO WS-TICKER-DELETED-SW                                 
003460         ADD 1 TO WSD-MATCH-COUNT(WS-DELETE-IDX)                          
003470     END-IF.                                                              
003480*----------------------------------------------------------------         
003490 300-MERGE-BAR.                                                           
003500*    9200-155 - CLASSIC SORTED MERGE.  LOWER KEY WINS; A TIE              
003510*    MEANS THE OLD MASTER BAR IS KEPT AND THE TRANSACTION IS              
003520*    IGNORED (9300-061).  A TRANS-CODE 'D' NEVER REACHES HERE             
003530*    ON ITS OWN - IT WAS CONSUMED BY THE PRE-PASS.                        
003540     IF HT-CODE-DELETE                                                    
003550         PERFORM 210-READ-TRANS-RECORD                                    
003560     ELSE                                                                 
003570         IF WS-OLD-KEY LESS THAN WS-TRANS-KEY                             
003580             IF WS-TICKER-DELETED                                         
003590                 CONTINUE                                                 
003600             ELSE                                                         
003610                 PERFORM 900-CARRY-OLD-RECORD                             
003620             END-IF                                                       
003630             PERFORM 200-READ-OLD-MASTER                                  
003640         ELSE                                                             
003650             IF WS-OLD-KEY = WS-TRANS-KEY                                 
003660                 IF WS-TICKER-DELETED                                     
003670                     CONTINUE                                             
003680                 ELSE                                                     
003690                     PERFORM 900-CARRY-OLD-RECORD                         
003700                 END-IF                                                   
003710                 ADD 1 TO WS-BARS-IGNORED                                 
003720                 PERFORM 200-READ-OLD-MASTER                              
003730                 PERFORM 210-READ-TRANS-RECORD                            
003740             ELSE                                                         
003750                 PERFORM 320-DELETE-TICKER                                
003760                 IF WS-TICKER-DELETED                                     
003770                     CONTINUE                                             
003780                 ELSE                                                     
003790                     PERFORM 900-INSERT-NEW-BAR                           
003800                 END-IF                                                   
003810                 PERFORM 210-READ-TRANS-RECORD                            
003820             END-IF                                                       
003830         END-IF                                                           
003840     END-IF.                                                              
003850*----------------------------------------------------------------         
003860 310-STORE-TODAY-BAR.                                                     
003870*    9400-129 - NO VENDOR OHLC FOR TODAY, SO OPEN/HIGH/LOW/CLOSE          
003880*    ALL CARRY THE ONE SUPPLIED PRICE AND VOLUME IS UNKNOWN.              
003890     MOVE HT-CLOSE TO HT-OPEN.                                            
003900     MOVE HT-CLOSE TO HT-HIGH.                                            
003910     MOVE HT-CLOSE TO HT-LOW.                                             
003920     MOVE ZERO     TO HT-VOLUME.                                          
003930*----------------------------------------------------------------         
003940 320-DELETE-TICKER.                                                       
003950*    CHECKS WHETHER THE INCOMING BAR'S TICKER IS ON THE DELETE            
003960*    TABLE (A 'D' TRANSACTION AND A 'B'/'T' TRANSACTION FOR THE           
003970*    SAME TICKER IN THE SAME RUN - THE DELETE WINS).                      
003980     MOVE 'N' TO WS-TICKER-DELETED-SW.                                    
003990     PERFORM 325-TEST-DELETE-TICKER                                       
004000         VARYING WS-DELETE-SUB FROM 1 BY 1                                
004010         UNTIL WS-DELETE-SUB GREATER THAN                                 
004020               WS-DELETE-TABLE-COUNT.                                     
004030*----------------------------------------------------------------         
004040 325-TEST-DELETE-TICKER.                                                  
004050     SET WS-DELETE-IDX TO WS-DELETE-SUB.                                  
004060     IF WSD-TICKER(WS-DELETE-IDX) = HT-TICKER                             
004070         MOVE 'Y' TO WS-TICKER-DELETED-SW                                 
004080     END-IF.                                                              
004090*----------------------------------------------------------------         
004100 400-BREAK-CHECK.                                                         
004110*    LAST-UPDATE-DATE ACTIVITY LOG (UNIT 3 QUERY, RESTATED AS A           
004120*    CONTROL BREAK SINCE THE MASTER IS ALREADY IN TICKER ORDER).          
004130     IF WS-PRIOR-TICKER NOT = SPACES                                      
004140         AND WS-PRIOR-TICKER NOT = NM-TICKER                              
004150         PERFORM 430-DISPLAY-TICKER-SUMMARY                               
004160     END-IF.                                                              
004170     IF WS-PRIOR-TICKER NOT = NM-TICKER                                   
004180         MOVE ZERO TO WS-BARS-THIS-TICKER                                 
004190     END-IF.                                                              
004200     MOVE NM-TICKER  TO WS-PRIOR-TICKER.                                  
004210     MOVE NM-DATE    TO WS-LAST-DATE-WRITTEN.                             
004220     ADD 1 TO WS-BARS-THIS-TICKER.                                        
004230*----------------------------------------------------------------         
004240 430-DISPLAY-TICKER-SUMMARY.                                              
004250     DISPLAY 'HISTLOAD - ' WS-PRIOR-TICKER                                
004260             ' - ' WS-BARS-THIS-TICKER ' BARS ON FILE'                    
004270             ' - LAST DATE ' WS-LAST-DATE-WRITTEN.                        
004280*----------------------------------------------------------------         
004290 440-REPORT-DELETE-RESULTS.                                               
004300     PERFORM 445-DISPLAY-DELETE-RESULT                                    
004310         VARYING WS-DELETE-SUB FROM 1 BY 1                                
004320         UNTIL WS-DELETE-SUB GREATER THAN                                 
004330               WS-DELETE-TABLE-COUNT.                                     
004340*----------------------------------------------------------------         
004350 445-DISPLAY-DELETE-RESULT.                                               
004360     SET WS-DELETE-IDX TO WS-DELETE-SUB.                                  
004370     IF WSD-MATCH-COUNT(WS-DELETE-IDX) GREATER THAN ZERO                  
004380         DISPLAY 'HISTLOAD - ' WSD-TICKER(WS-DELETE-IDX)                  
004390                 ' - ' WSD-MATCH-COUNT(WS-DELETE-IDX)                     
004400                 ' BARS REMOVED'                                          
004410     ELSE                                                                 
004420         DISPLAY 'HISTLOAD - ' WSD-TICKER(WS-DELETE-IDX)                  
004430                 ' - NOT ON FILE, NOTHING REMOVED'                        
004440     END-IF.                                                              
004450*----------------------------------------------------------------         
004460 900-CARRY-OLD-RECORD.                                                    
004470     MOVE HS-TICKER TO NM-TICKER.                                         
004480     MOVE HS-DATE   TO NM-DATE.                                           
004490     MOVE HS-OPEN   TO NM-OPEN.                                           
004500     MOVE HS-HIGH   TO NM-HIGH.                                           
004510     MOVE HS-LOW    TO NM-LOW.                                            
004520     MOVE HS-CLOSE  TO NM-CLOSE.                                          
004530     MOVE HS-VOLUME TO NM-VOLUME.                                         
004540     WRITE NM-HISTORY-RECORD.                                             
004550     ADD 1 TO WS-BARS-CARRIED.                                            
004560     PERFORM 400-BREAK-CHECK.                                             
004570*----------------------------------------------------------------         
004580 900-INSERT-NEW-BAR.                                                      
004590     MOVE SPACES          TO NM-HISTORY-RECORD.                           
004600     MOVE HT-TICKER        TO NM-TICKER.                                  
004610     MOVE HT-DATE          TO NM-DATE.                                    
004620     MOVE HT-OPEN          TO NM-OPEN.                                    
004630     MOVE HT-HIGH          TO NM-HIGH.                                    
004640     MOVE HT-LOW           TO NM-LOW.                                     
004650     MOVE HT-CLOSE         TO NM-CLOSE.                                   
004660     MOVE HT-VOLUME        TO NM-VOLUME.                                  
004670     WRITE NM-HISTORY-RECORD.                                             
004680     ADD 1 TO WS-BARS-INSERTED.                                           
004690     PERFORM 400-BREAK-CHECK.                                             
004700*----------------------------------------------------------------         
004710 900-OPEN-PRESCAN-FILES.                                                  
004720     OPEN INPUT TRANS-FILE.                                               
004730 900-OPEN-PRESCAN-FILES-EXIT.                                             
004740     EXIT.                                                                
004750*----------------------------------------------------------------         
004760 910-CLOSE-PRESCAN-FILES.                                                 
004770     CLOSE TRANS-FILE.                                                    
004780 910-CLOSE-PRESCAN-FILES-EXIT.                                            
004790     EXIT.                                                                
004800*----------------------------------------------------------------         
004810 900-OPEN-MERGE-FILES.                                                    
004820     OPEN INPUT  OLD-MASTER.                                              
004830     OPEN INPUT  TRANS-FILE.                                              
004840     OPEN OUTPUT NEW-MASTER.                                              
004850     OPEN OUTPUT REJECT-FILE.                                             
004860 900-OPEN-MERGE-FILES-EXIT.                                               
004870     EXIT.                                                                
004880*----------------------------------------------------------------         
004890 910-CLOSE-MERGE-FILES.                                                   
004900     CLOSE OLD-MASTER.                                                    
004910     CLOSE TRANS-FILE.                                                    
004920     CLOSE NEW-MASTER.                                                    
004930     CLOSE REJECT-FILE.                                                   
004940 910-CLOSE-MERGE-FILES-EXIT.                                              
004950     EXIT.                                                                
