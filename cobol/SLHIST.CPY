000100*----------------------------------------------------------------         
000110*  SLHIST  -  DAILY PRICE BAR RECORD  (STOP-LOSS SYSTEM)                  
000120*  HISTORY MASTER IS KEPT SORTED ASCENDING BY HS-TICKER, HS-DATE.         
000130*  (HS-TICKER, HS-DATE) IS THE UNIQUE KEY -- HISTLOAD REJECTS A           
000140*  BAR IF THE KEY ALREADY EXISTS ON THE MASTER (FIRST WRITE WINS).        
000150*----------------------------------------------------------------         
000160 01  SL-HISTORY-RECORD.                                                   
000170     05  HS-TICKER                  PIC X(10).                            
000180     05  HS-DATE                    PIC X(10).                            
000190*        ISO FORM YYYY-MM-DD.  REDEFINED BELOW FOR RANGE COMPARE.         
000200     05  HS-DATE-PARTS REDEFINES HS-DATE.                                 
000210         10  HS-DATE-YYYY           PIC X(4).                             
000220         10  FILLER                 PIC X.                                
000230         10  HS-DATE-MM             PIC X(2).                             
000240         10  FILLER                 PIC X.                                
000250         10  HS-DATE-DD             PIC X(2).                             
000260     05  HS-OPEN                    PIC 9(7)V9(4).                        
000270     05  HS-HIGH                    PIC 9(7)V9(4).                        
000280     05  HS-LOW                     PIC 9(7)V9(4).                        
000290     05  HS-CLOSE                   PIC 9(7)V9(4).                        
000300     05  HS-VOLUME                  PIC 9(12).                            
000310     05  FILLER                     PIC X(24).                            
