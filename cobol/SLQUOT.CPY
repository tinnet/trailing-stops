000100*----------------------------------------------------------------         
000110*  SLQUOT  -  QUOTE RECORD  (STOP-LOSS SYSTEM)                            
000120*  ONE OCCURRENCE PER TICKER.  STANDS IN FOR THE OLD LIVE PRICE           
000130*  FEED -- QUOTES NOW ARRIVE AS A BATCH FILE, LOOKED UP BY TICKER.        
000140*----------------------------------------------------------------         
000150 01  SL-QUOTE-RECORD.                                                     
000160     05  QT-TICKER                  PIC X(10).                            
000170     05  QT-CURRENT-PRICE           PIC 9(7)V9(4).                        
000180*        MUST BE GREATER THAN ZERO TO BE A USABLE QUOTE.                  
000190     05  QT-CURRENCY                PIC X(3).                             
000200     05  QT-PREV-CLOSE              PIC 9(7)V9(4).                        
000210     05  QT-52W-HIGH                PIC 9(7)V9(4).                        
000220     05  QT-52W-LOW                 PIC 9(7)V9(4).                        
000230     05  FILLER                     PIC X(23).                            
