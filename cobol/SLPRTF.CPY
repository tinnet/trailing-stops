000100*----------------------------------------------------------------         
000110*  SLPRTF  -  PORTFOLIO POSITION RECORD  (STOP-LOSS SYSTEM)               
000120*  ONE OCCURRENCE PER TICKER POSITION HELD FOR STOP-LOSS PRICING.         
000130*  BUILT BY PORTPRSR FROM THE FREE-FORM TICKER[:PRICE] INPUT LINE         
000140*  AND CONSUMED BY STOPCALC.                                              
000150*----------------------------------------------------------------         
000160 01  SL-PORTFOLIO-RECORD.                                                 
000170     05  PF-TICKER                  PIC X(10).                            
000180     05  PF-ENTRY-PRICE             PIC 9(7)V9(4).                        
000190*        ENTRY PRICE OF ZERO MEANS "NOT SUPPLIED" ON THE INPUT            
000200*        LINE -- SEE PORTPRSR PARAGRAPH 200-EDIT-POSITION.                
000210     05  FILLER                     PIC X(19).                            
