000100*----------------------------------------------------------------         
000110*  SLPARM  -  RUN PARAMETER RECORD  (STOP-LOSS SYSTEM)                    
000120*  ONE RECORD PER RUN.  BUILT BY PORTPRSR (DEFAULTS APPLIED WHERE         
000130*  THE CONFIG INPUT OMITS A VALUE) AND READ BY STOPCALC.                  
000140*----------------------------------------------------------------         
000150 01  SL-PARAMETER-RECORD.                                                 
000160     05  PR-STOP-PCT                PIC 9(3)V99.                          
000170*        DEFAULT STOP-LOSS PERCENTAGE.  MUST BE GREATER THAN ZERO         
000180*        AND LESS THAN 100.  SHOP DEFAULT IS 5.00.                        
000190     05  PR-TRAILING-FLAG           PIC X.                                
000200         88  PR-TRAILING-ON             VALUE 'Y'.                        
000210         88  PR-TRAILING-OFF            VALUE 'N'.                        
000220     05  PR-ATR-FLAG                PIC X.                                
000230         88  PR-ATR-ON                  VALUE 'Y'.                        
000240         88  PR-ATR-OFF                 VALUE 'N'.                        
000250     05  PR-ATR-MULT                PIC 9(2)V9.                           
000260     05  PR-ATR-PERIOD              PIC 9(3).                             
000270     05  PR-SMA-PERIOD              PIC 9(3).                             
000280     05  PR-ANCHOR-52W-FLAG         PIC X.                                
000290         88  PR-ANCHOR-52W-ON           VALUE 'Y'.                        
000300         88  PR-ANCHOR-52W-OFF          VALUE 'N'.                        
000310*        RULE 1.1 - WHEN ON, THE SIMPLE STOP BASES OFF THE 52-WEEK        
000320*        HIGH INSTEAD OF THE CURRENT PRICE (IF ONE WAS SUPPLIED ON        
000330*        THE QUOTE).  SHOP DEFAULT IS OFF.                                
000340     05  FILLER                     PIC X(23).                            
