000100*----------------------------------------------------------------         
000110*  SLRPHD  -  STOP-LOSS REPORT TITLE AND COLUMN HEADINGS                  
000120*  132-COLUMN PRINT LINES, WRITTEN ONCE AT THE TOP OF THE REPORT          
000130*  BY STOPCALC PARAGRAPH 700-WRITE-HEADINGS.                              
000140*----------------------------------------------------------------         
000150 01  RPT-TITLE-LINE.                                                      
000160     05  FILLER                     PIC X(51) VALUE SPACES.               
000170     05  RPT-TITLE-TEXT             PIC X(29)                             
000180             VALUE 'STOP-LOSS CALCULATOR RESULTS'.                        
000190     05  FILLER                     PIC X(52) VALUE SPACES.               
000200*                                                                         
000210 01  RPT-RUN-DATE-LINE.                                                   
000220     05  FILLER                     PIC X(45) VALUE SPACES.               
000230     05  RPT-RUNDATE-LIT            PIC X(10) VALUE 'RUN DATE: '.         
000240     05  RPT-RUNDATE                PIC X(10).                            
000250     05  FILLER                     PIC X(67) VALUE SPACES.               
000260*                                                                         
000270 01  RPT-HEADING-LINE-1.                                                  
000280     05  FILLER                     PIC X(1)  VALUE SPACE.                
000290     05  FILLER                     PIC X(10) VALUE 'TICKER'.             
000300     05  FILLER                     PIC X(1)  VALUE SPACE.                
000310     05  FILLER                     PIC X(15)                             
000320             VALUE 'CURRENT PRICE'.                                       
000330     05  FILLER                     PIC X(1)  VALUE SPACE.                
000340     05  FILLER                     PIC X(15)                             
000350             VALUE 'STOP-LOSS PRICE'.                                     
000360     05  FILLER                     PIC X(1)  VALUE SPACE.                
000370     05  FILLER                     PIC X(8)  VALUE '  TYPE  '.           
000380     05  FILLER                     PIC X(1)  VALUE SPACE.                
000390     05  FILLER                     PIC X(24) VALUE 'PERCENTAGE'.         
000400     05  FILLER                     PIC X(1)  VALUE SPACE.                
000410     05  FILLER                     PIC X(17) VALUE 'RISK/SHARE'.         
000420     05  FILLER                     PIC X(1)  VALUE SPACE.                
000430     05  FILLER                     PIC X(15) VALUE 'SMA-50'.             
000440     05  FILLER                     PIC X(1)  VALUE SPACE.                
000450     05  FILLER                     PIC X(12) VALUE 'GUIDANCE'.           
000460     05  FILLER                     PIC X(8)  VALUE SPACES.               
000470*                                                                         
000480 01  RPT-HEADING-LINE-2.                                                  
000490     05  FILLER                     PIC X(132) VALUE ALL '-'.             
000500*                                                                         
000510 01  RPT-BLANK-LINE.                                                      
000520     05  FILLER                     PIC X(132) VALUE SPACES.              
