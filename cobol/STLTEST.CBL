000100*----------------------------------------------------------------         
000110*  (C) 1994, 2004 PIEDMONT TRUST BROKERAGE SERVICES.  ALL RIGHTS          
000120*  RESERVED.  UNPUBLISHED PROPRIETARY SOURCE CODE.                        
000130*----------------------------------------------------------------         
000140 IDENTIFICATION DIVISION.                                                 
000150 PROGRAM-ID.    STLTEST.                                                  
000160 AUTHOR.        T L BOYCE.                                                
000170 INSTALLATION.  PIEDMONT TRUST BROKERAGE SERVICES - DATA PROC.            
000180 DATE-WRITTEN.  05/09/94.                                                 
000190 DATE-COMPILED.                                                           
000200 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000210*----------------------------------------------------------------         
000220*  CHANGE LOG                                                             
000230*----------------------------------------------------------------         
000240*  DATE     BY   REQUEST#   DESCRIPTION                                   
000250*  -------- ---  ---------  ----------------------------------            
000260*  05/09/94 TLB  9400-090   ORIGINAL DESK-CHECK JOB - HAND-               
000270*                           COMPUTED CASES FOR THE SIMPLE AND             
000280*                           TRAILING STOP FORMULAS IN STOPCALC.           
000290*  04/29/94 RJO  9400-091   ADDED ATR ROLLING-MEAN CASES TO               
000300*                           MATCH THE STOPCALC BAR-1 FIX.                 
000310*  08/03/95 TLB  9500-176   ADDED 50-DAY SMA AND GUIDANCE FLAG            
000320*                           CASES (RUN AT A SHORT PERIOD - THE            
000330*                           AVERAGING ARITHMETIC IS IDENTICAL).           
000340*  01/22/96 DMF  9600-014   WIDENED FIXTURE FIELDS TO 4 DECIMALS          
000350*                           TO TRACK THE STOPCALC PRICE WIDTH.            
000360*  09/10/98 MPK  9800-233   YEAR 2000 - RUN-DATE FIELD ON THE             
000370*                           BANNER NOW CARRIES THE FULL CENTURY.          
000380*  10/02/03 MPK  0300-087   ADDED THE INSUFFICIENT-DATA AND BAD-          
000390*                           PARAMETER ERROR CASES REQUESTED BY            
000400*                           INTERNAL AUDIT.                               
000410*  03/18/04 MPK  0400-041   ADDED CASE-COUNT SUMMARY LINE TO              
000420*                           MATCH THE OTHER JOBS' CONTROL TOTAL.          
000430*----------------------------------------------------------------         
000440*  PURPOSE - DESK-CHECK JOB, RUN BY HAND WHEN STOPCALC'S MATH IS          
000450*  CHANGED.  EACH CASE BELOW CARRIES ITS OWN HAND-WORKED INPUTS           
000460*  AND EXPECTED ANSWER FOR THE SIMPLE, TRAILING AND ATR STOP              
000470*  FORMULAS, THE 50-DAY AVERAGE, AND THE RAISE/KEEP GUIDANCE              
000480*  FLAG.  THIS JOB DOES NOT READ STOPCALC'S FILES OR CALL                 
000490*  STOPCALC - THE FORMULAS ARE WORKED AGAIN HERE FROM THE SAME            
000500*  RISK COMMITTEE SPECIFICATIONS SO A COPYBOOK OR PARAGRAPH SLIP          
000510*  IN STOPCALC SHOWS UP AS A MISMATCH BELOW, NOT AS A SILENT              
000520*  RE-USE OF THE SAME BUG.  NOT PART OF THE DAILY BATCH STREAM.           
000530*----------------------------------------------------------------         
000540 ENVIRONMENT DIVISION.                                                    
000550 CONFIGURATION SECTION.                                                   
000560 SOURCE-COMPUTER.  IBM-4381.                                              
000570 OBJECT-COMPUTER.  IBM-4381.                                              
000580 SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                    
000590                     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.                 
000600 DATA DIVISION.                                                           
000610 WORKING-STORAGE SECTION.                                                 
000620*                                                                         
000630*    9800-014 - RETURN CODE FOR THE JOB STEP - SET NONZERO WHEN           
000640*    ANY DESK-CHECK CASE FAILS SO THE SCHEDULER FLAGS THE STEP.           
000650 77  WS-ABEND-SW                    PIC X(1)  VALUE 'N'.                  
000660     88  WS-ABEND-CONDITION                   VALUE 'Y'.                  
000670*                                                                         
000680 01  WS-RUN-DATE-FIELDS.                                                  
000690     05  WS-RUN-DATE-AND-TIME.                                            
000700         10  WS-RD-CCYY             PIC 9(4).                             
000710         10  WS-RD-MM               PIC 9(2).                             
000720         10  WS-RD-DD               PIC 9(2).                             
000730     05  WS-RD-COMBINED REDEFINES WS-RUN-DATE-AND-TIME                    
000740                                PIC 9(8).                                 
000750     05  FILLER                     PIC X(4).                             
000760*                                                                         
000770 01  WS-SWITCHES.                                                         
000780     05  WS-RERUN-SWITCH            PIC X(1).                             
000790     05  WS-T-QUOTE-FOUND-SW        PIC X(1).                             
000800         88  WS-T-QUOTE-FOUND           VALUE 'Y'.                        
000810     05  WS-T-SMA-AVAILABLE-SW      PIC X(1).                             
000820         88  WS-T-SMA-AVAILABLE         VALUE 'Y'.                        
000830     05  FILLER                     PIC X(6).                             
000840*                                                                         
000850 01  WS-TEST-COUNTERS.                                                    
000860     05  WS-CASES-RUN               PIC 9(3)  COMP.                       
000870     05  WS-CASES-PASSED            PIC 9(3)  COMP.                       
000880     05  WS-CASES-FAILED            PIC 9(3)  COMP.                       
000890     05  FILLER                     PIC X(4).                             
000900*                                                                         
000910*    WORK FIELDS FOR THE FORMULA UNDER TEST - NAMED TO MATCH              
000920*    STOPCALC'S OWN WS- PREFIX SO THE TWO CAN BE READ SIDE BY             
000930*    SIDE (9400-090).                                                     
000940 01  WS-T-CALC-FIELDS.                                                    
000950     05  WS-T-CURRENT-PRICE         PIC 9(7)V9(4).                        
000960     05  WS-T-52W-HIGH              PIC 9(7)V9(4).                        
000970     05  WS-T-STOP-PCT              PIC 9(3)V99.                          
000980     05  WS-T-ANCHOR-SW             PIC X(1).                             
000990         88  WS-T-ANCHOR-52W            VALUE 'Y'.                        
001000     05  WS-T-BASE-PRICE            PIC 9(7)V9(4).                        
001010     05  WS-T-STOP-PRICE            PIC 9(7)V9(4).                        
001020     05  WS-T-HWM-VALUE             PIC 9(7)V9(4).                        
001030     05  WS-T-ATR-MULT              PIC 9(3)V9.                           
001040     05  WS-T-ATR-PERIOD            PIC 9(3)  COMP.                       
001050     05  WS-T-ATR-VALUE             PIC 9(7)V9(4).                        
001060     05  WS-T-SMA-PERIOD            PIC 9(3)  COMP.                       
001070     05  WS-T-SMA-VALUE             PIC 9(7)V9(4).                        
001080     05  WS-T-STATUS                PIC X(1).                             
001090     05  WS-T-ERROR-MSG             PIC X(24).                            
001100     05  WS-T-GUIDANCE              PIC X(12).                            
001110     05  FILLER                     PIC X(8).                             
001120*                                                                         
001130 01  WS-T-RISK-VALUE-GROUP.                                               
001140     05  WS-T-RISK-VALUE            PIC S9(7)V9(4).                       
001150     05  WS-T-RISK-SIGN-TEST REDEFINES WS-T-RISK-VALUE                    
001160                                PIC S9(11).                               
001170     05  FILLER                     PIC X(4).                             
001180*                                                                         
001190*    BAR TABLE - SMALL ON PURPOSE.  THE ATR AND SMA ROUTINES              
001200*    HERE ARE PARAMETERIZED BY PERIOD SO A 3 OR 4 BAR FIXTURE             
001210*    EXERCISES THE SAME MEAN-OF-LAST-N ARITHMETIC AS THE REAL             
001220*    14-BAR ATR AND 50-BAR SMA WINDOWS DO IN STOPCALC.                    
001230 01  WS-T-BAR-TABLE.                                                      
001240     05  WS-T-BAR-ENTRY OCCURS 20 TIMES                                   
001250                         INDEXED BY WS-T-BAR-IDX.                         
001260         10  WSTB-HIGH              PIC 9(7)V9(4).                        
001270         10  WSTB-LOW               PIC 9(7)V9(4).                        
001280         10  WSTB-CLOSE             PIC 9(7)V9(4).                        
001290         10  WSTB-TRUE-RANGE        PIC 9(7)V9(4).                        
001300     05  FILLER                     PIC X(4).                             
001310*                                                                         
001320 01  WS-T-SCRATCH-FIELDS.                                                 
001330     05  WS-T-BAR-COUNT             PIC 9(3)  COMP.                       
001340     05  WS-T-BAR-SUB               PIC 9(3)  COMP.                       
001350     05  WS-T-TR-SUB                PIC 9(3)  COMP.                       
001360     05  WS-T-SMA-SUB               PIC 9(3)  COMP.                       
001370     05  WS-T-SMA-START-SUB         PIC 9(3)  COMP.                       
001380     05  WS-T-PREV-CLOSE            PIC 9(7)V9(4).                        
001390     05  WS-T-TR-HIGH-LOW           PIC 9(7)V9(4).                        
001400     05  WS-T-TR-HIGH-PC            PIC 9(7)V9(4).                        
001410     05  WS-T-TR-LOW-PC             PIC 9(7)V9(4).                        
001420     05  WS-T-ATR-SUM               PIC 9(9)V9(4).                        
001430     05  WS-T-SMA-SUM               PIC 9(9)V9(4).                        
001440     05  FILLER                     PIC X(6).                             
001450*                                                                         
001460 01  WS-T-COMPARE-GROUP.                                                  
001470     05  WS-T-DIFF-VALUE            PIC S9(7)V9(4).                       
001480     05  WS-T-DIFF-DISPLAY REDEFINES WS-T-DIFF-VALUE                      
001490                                PIC -9(7).9(4).                           
001500     05  FILLER                     PIC X(4).                             
001510*                                                                         
001520 01  WS-EXPECTED-FIELDS.                                                  
001530     05  WS-EXP-CASE-ID             PIC X(8).                             
001540     05  WS-EXP-STATUS              PIC X(1).                             
001550     05  WS-EXP-STOP-PRICE          PIC 9(7)V9(4).                        
001560     05  WS-EXP-ERROR-MSG           PIC X(24).                            
001570     05  WS-EXP-SMA-AVAIL-SW        PIC X(1).                             
001580     05  WS-EXP-SMA-VALUE           PIC 9(7)V9(4).                        
001590     05  WS-EXP-GUIDANCE            PIC X(12).                            
001600     05  FILLER                     PIC X(9).                             
001610*                                                                         
001620 PROCEDURE DIVISION.                                                      
001630*----------------------------------------------------------------         
001640 000-MAIN.                                                                
001650     PERFORM 900-INIT-BANNER.                                             
001660     PERFORM 1000-TEST-SIMPLE-BASIC.                                      
001670     PERFORM 1010-TEST-SIMPLE-ANCHORED.                                   
001680     PERFORM 1020-TEST-SIMPLE-BAD-PCT.                                    
001690     PERFORM 1100-TEST-TRAILING-FROM-BARS.                                
001700     PERFORM 1110-TEST-TRAILING-FALLBACK.                                 
001710     PERFORM 1200-TEST-ATR-SUCCESS.                                       
001720     PERFORM 1210-TEST-ATR-INSUFFICIENT.                                  
001730     PERFORM 1220-TEST-ATR-BAD-MULT.                                      
001740     PERFORM 1300-TEST-SMA-AVAILABLE.                                     
001750     PERFORM 1310-TEST-SMA-UNAVAILABLE.                                   
001760     PERFORM 1400-TEST-GUIDANCE-RAISE.                                    
001770     PERFORM 1410-TEST-GUIDANCE-KEEP.                                     
001780     PERFORM 1420-TEST-GUIDANCE-NA.                                       
001790     PERFORM 950-PRINT-SUMMARY.                                           
001800     IF WS-CASES-FAILED GREATER THAN ZERO                                 
001810         SET WS-ABEND-CONDITION TO TRUE                                   
001820     END-IF.                                                              
001830     IF WS-ABEND-CONDITION                                                
001840         DISPLAY 'STLTEST - ONE OR MORE CASES FAILED - SEE ABOVE'         
001850     END-IF.                                                              
001860     STOP RUN.                                                            
001870*----------------------------------------------------------------         
001880 900-INIT-BANNER.                                                         
001890     ACCEPT WS-RD-COMBINED FROM DATE.                                     
001900     MOVE ZERO TO WS-CASES-RUN.                                           
001910     MOVE ZERO TO WS-CASES-PASSED.                                        
001920     MOVE ZERO TO WS-CASES-FAILED.                                        
001930     DISPLAY '----------------------------------------------'.            
001940     DISPLAY 'STLTEST - STOP-LOSS FORMULA DESK CHECK'.                    
001950     DISPLAY '----------------------------------------------'.            
001960*----------------------------------------------------------------         
001970*    RULE 1.1 - SIMPLE STOP, NOT ANCHORED ON THE 52-WEEK HIGH.            
001980 1000-TEST-SIMPLE-BASIC.                                                  
001990     MOVE '1000-BAS' TO WS-EXP-CASE-ID.                                   
002000     MOVE 100.0000    TO WS-T-CURRENT-PRICE.                              
002010     MOVE 0.0000      TO WS-T-52W-HIGH.                                   
002020     MOVE 10.00       TO WS-T-STOP-PCT.                                   
002030     MOVE 'N'         TO WS-T-ANCHOR-SW.                                  
002040     PERFORM 700-COMPUTE-SIMPLE-T.                                        
002050     MOVE 'S'         TO WS-EXP-STATUS.                                   
002060     MOVE 90.0000     TO WS-EXP-STOP-PRICE.                               
002070     PERFORM 1900-CHECK-CALC-RESULT.                                      
002080*----------------------------------------------------------------         
002090*    RULE 1.1 - SIMPLE STOP, ANCHORED ON A 52-WEEK HIGH ABOVE             
002100*    THE CURRENT PRICE (RISK/SHARE CAN COME OUT NEGATIVE HERE -           
002110*    THAT IS EXPECTED, NOT A DEFECT).                                     
002120 1010-TEST-SIMPLE-ANCHORED.                                               
002130     MOVE '1010-ANC' TO WS-EXP-CASE-ID.                                   
002140     MOVE 100.0000    TO WS-T-CURRENT-PRICE.                              
002150     MOVE 150.0000    TO WS-T-52W-HIGH.                                   
002160     MOVE 20.00       TO WS-T-STOP-PCT.                                   
002170     MOVE 'Y'         TO WS-T-ANCHOR-SW.                                  
002180     PERFORM 700-COMPUTE-SIMPLE-T.                                        
002190     MOVE 'S'         TO WS-EXP-STATUS.                                   
002200     MOVE 120.0000    TO WS-EXP-STOP-PRICE.                               
002210     PERFORM 1900-CHECK-CALC-RESULT.                                      
002220*----------------------------------------------------------------         
002230*    RULE 1.1 - SIMPLE STOP, PERCENTAGE OUT OF RANGE.                     
002240 1020-TEST-SIMPLE-BAD-PCT.                                                
002250     MOVE '1020-BPC' TO WS-EXP-CASE-ID.                                   
002260     MOVE 100.0000    TO WS-T-CURRENT-PRICE.                              
002270     MOVE 0.0000      TO WS-T-52W-HIGH.                                   
002280     MOVE 0.00        TO WS-T-STOP-PCT.                                   
002290     MOVE 'N'         TO WS-T-ANCHOR-SW.                                  
002300     PERFORM 700-COMPUTE-SIMPLE-T.                                        
002310     MOVE 'E'         TO WS-EXP-STATUS.                                   
002320     MOVE ZERO        TO WS-EXP-STOP-PRICE.                               
002330     MOVE 'INVALID STOP PERCENTAGE'                                       
002340                      TO WS-EXP-ERROR-MSG.                                
002350     PERFORM 1900-CHECK-CALC-RESULT.                                      
002360*----------------------------------------------------------------         
002370*    RULE 1.2 - TRAILING STOP, HIGH-WATER MARK TAKEN FROM THE             
002380*    HISTORY BARS (HIGHS 100/105/102, HWM = 105).                         
002390 1100-TEST-TRAILING-FROM-BARS.                                            
002400     MOVE '1100-BAR' TO WS-EXP-CASE-ID.                                   
002410     MOVE ZERO TO WS-T-BAR-COUNT.                                         
002420     PERFORM 1105-LOAD-BAR                                                
002430         VARYING WS-T-BAR-SUB FROM 1 BY 1                                 
002440         UNTIL WS-T-BAR-SUB > 3.                                          
002450     PERFORM 715-FIND-HWM-FROM-BARS-T.                                    
002460     MOVE 102.0000    TO WS-T-CURRENT-PRICE.                              
002470     MOVE 5.00        TO WS-T-STOP-PCT.                                   
002480     PERFORM 705-COMPUTE-STOP-FROM-HWM-T.                                 
002490     MOVE 'S'         TO WS-EXP-STATUS.                                   
002500     MOVE 99.7500     TO WS-EXP-STOP-PRICE.                               
002510     PERFORM 1900-CHECK-CALC-RESULT.                                      
002520*----------------------------------------------------------------         
002530 1105-LOAD-BAR.                                                           
002540     SET WS-T-BAR-IDX TO WS-T-BAR-SUB.                                    
002550     ADD 1 TO WS-T-BAR-COUNT.                                             
002560     EVALUATE WS-T-BAR-SUB                                                
002570         WHEN 1                                                           
002580             MOVE 100.0000 TO WSTB-HIGH(WS-T-BAR-IDX)                     
002590         WHEN 2                                                           
002600             MOVE 105.0000 TO WSTB-HIGH(WS-T-BAR-IDX)                     
002610         WHEN 3                                                           
002620             MOVE 102.0000 TO WSTB-HIGH(WS-T-BAR-IDX)                     
002630     END-EVALUATE.                                                        
002640*----------------------------------------------------------------         
002650*    RULE 1.2 - TRAILING STOP, IN-MEMORY FALLBACK.  FIRST                 
002660*    SIGHTING SETS THE HWM, A LATER SIGHTING ONLY RAISES IT.              
002670 1110-TEST-TRAILING-FALLBACK.                                             
002680     MOVE '1110-FBK' TO WS-EXP-CASE-ID.                                   
002690     MOVE 50.0000     TO WS-T-CURRENT-PRICE.                              
002700     MOVE 50.0000     TO WS-T-HWM-VALUE.                                  
002710     MOVE 5.00        TO WS-T-STOP-PCT.                                   
002720     PERFORM 705-COMPUTE-STOP-FROM-HWM-T.                                 
002730     MOVE 'S'         TO WS-EXP-STATUS.                                   
002740     MOVE 47.5000     TO WS-EXP-STOP-PRICE.                               
002750     PERFORM 1900-CHECK-CALC-RESULT.                                      
002760*                                                                         
002770     MOVE '1111-RAI' TO WS-EXP-CASE-ID.                                   
002780     MOVE 60.0000     TO WS-T-CURRENT-PRICE.                              
002790     IF WS-T-CURRENT-PRICE GREATER THAN WS-T-HWM-VALUE                    
002800         MOVE WS-T-CURRENT-PRICE TO WS-T-HWM-VALUE                        
002810     END-IF.                                                              
002820     PERFORM 705-COMPUTE-STOP-FROM-HWM-T.                                 
002830     MOVE 'S'         TO WS-EXP-STATUS.                                   
002840     MOVE 57.0000     TO WS-EXP-STOP-PRICE.                               
002850     PERFORM 1900-CHECK-CALC-RESULT.                                      
002860*----------------------------------------------------------------         
002870*    RULE 1.3/1.4 - ATR STOP.  FOUR BARS, PERIOD 3, EVERY TRUE            
002880*    RANGE COMES OUT TO 2.0000 SO THE MEAN IS EASY TO DESK CHECK.         
002890 1200-TEST-ATR-SUCCESS.                                                   
002900     MOVE '1200-ATR' TO WS-EXP-CASE-ID.                                   
002910     PERFORM 1205-LOAD-ATR-BARS.                                          
002920     MOVE 12.5000     TO WS-T-CURRENT-PRICE.                              
002930     MOVE 3           TO WS-T-ATR-PERIOD.                                 
002940     MOVE 2.0         TO WS-T-ATR-MULT.                                   
002950     PERFORM 720-COMPUTE-ATR-T.                                           
002960     MOVE 'S'         TO WS-EXP-STATUS.                                   
002970     MOVE 8.5000      TO WS-EXP-STOP-PRICE.                               
002980     PERFORM 1900-CHECK-CALC-RESULT.                                      
002990*----------------------------------------------------------------         
003000 1205-LOAD-ATR-BARS.                                                      
003010     MOVE ZERO TO WS-T-BAR-COUNT.                                         
003020     PERFORM 1207-LOAD-ONE-ATR-BAR                                        
003030         VARYING WS-T-BAR-SUB FROM 1 BY 1                                 
003040         UNTIL WS-T-BAR-SUB > 4.                                          
003050*----------------------------------------------------------------         
003060 1207-LOAD-ONE-ATR-BAR.                                                   
003070     SET WS-T-BAR-IDX TO WS-T-BAR-SUB.                                    
003080     ADD 1 TO WS-T-BAR-COUNT.                                             
003090     EVALUATE WS-T-BAR-SUB                                                
003100         WHEN 1                                                           
003110             MOVE 10.0000 TO WSTB-HIGH(WS-T-BAR-IDX)                      
003120             MOVE  8.0000 TO WSTB-LOW(WS-T-BAR-IDX)                       
003130             MOVE  9.0000 TO WSTB-CLOSE(WS-T-BAR-IDX)                     
003140         WHEN 2                                                           
003150             MOVE 11.0000 TO WSTB-HIGH(WS-T-BAR-IDX)                      
003160             MOVE  9.0000 TO WSTB-LOW(WS-T-BAR-IDX)                       
003170             MOVE 10.0000 TO WSTB-CLOSE(WS-T-BAR-IDX)                     
003180         WHEN 3                                                           
003190             MOVE 12.0000 TO WSTB-HIGH(WS-T-BAR-IDX)                      
003200             MOVE 10.0000 TO WSTB-LOW(WS-T-BAR-IDX)                       
003210             MOVE 11.0000 TO WSTB-CLOSE(WS-T-BAR-IDX)                     
003220         WHEN 4                                                           
003230             MOVE 13.0000 TO WSTB-HIGH(WS-T-BAR-IDX)                      
003240             MOVE 11.0000 TO WSTB-LOW(WS-T-BAR-IDX)                       
003250             MOVE 12.0000 TO WSTB-CLOSE(WS-T-BAR-IDX)                     
003260     END-EVALUATE.                                                        
003270*----------------------------------------------------------------         
003280*    RULE 1.4 - FEWER BARS ON FILE THAN THE ATR PERIOD CALLS FOR.         
003290 1210-TEST-ATR-INSUFFICIENT.                                              
003300     MOVE '1210-INS' TO WS-EXP-CASE-ID.                                   
003310     MOVE ZERO TO WS-T-BAR-COUNT.                                         
003320     PERFORM 1207-LOAD-ONE-ATR-BAR                                        
003330         VARYING WS-T-BAR-SUB FROM 1 BY 1                                 
003340         UNTIL WS-T-BAR-SUB > 2.                                          
003350     MOVE 12.5000     TO WS-T-CURRENT-PRICE.                              
003360     MOVE 3           TO WS-T-ATR-PERIOD.                                 
003370     MOVE 2.0         TO WS-T-ATR-MULT.                                   
003380     PERFORM 720-COMPUTE-ATR-T.                                           
003390     MOVE 'E'         TO WS-EXP-STATUS.                                   
003400     MOVE ZERO        TO WS-EXP-STOP-PRICE.                               
003410     MOVE 'INSUFFICIENT DATA'                                             
003420                      TO WS-EXP-ERROR-MSG.                                
003430     PERFORM 1900-CHECK-CALC-RESULT.                                      
003440*----------------------------------------------------------------         
003450*    RULE 1.3 - ATR MULTIPLIER OUT OF RANGE.                              
003460 1220-TEST-ATR-BAD-MULT.                                                  
003470     MOVE '1220-BMU' TO WS-EXP-CASE-ID.                                   
003480     PERFORM 1205-LOAD-ATR-BARS.                                          
003490     MOVE 12.5000     TO WS-T-CURRENT-PRICE.                              
003500     MOVE 3           TO WS-T-ATR-PERIOD.                                 
003510     MOVE 0.0         TO WS-T-ATR-MULT.                                   
003520     PERFORM 720-COMPUTE-ATR-T.                                           
003530     MOVE 'E'         TO WS-EXP-STATUS.                                   
003540     MOVE ZERO        TO WS-EXP-STOP-PRICE.                               
003550     MOVE 'INVALID ATR MULTIPLIER'                                        
003560                      TO WS-EXP-ERROR-MSG.                                
003570     PERFORM 1900-CHECK-CALC-RESULT.                                      
003580*----------------------------------------------------------------         
003590*    RULE 1.5 - MEAN-OF-LAST-N-CLOSES, RUN AT A SHORT PERIOD.             
003600*    SAME FOUR BARS AS THE ATR CASE ABOVE - LAST 3 CLOSES ARE             
003610*    10, 11 AND 12, SO THE MEAN COMES OUT TO 11.0000.                     
003620 1300-TEST-SMA-AVAILABLE.                                                 
003630     MOVE '1300-SMA' TO WS-EXP-CASE-ID.                                   
003640     PERFORM 1205-LOAD-ATR-BARS.                                          
003650     MOVE 3 TO WS-T-SMA-PERIOD.                                           
003660     PERFORM 730-COMPUTE-SMA-T.                                           
003670     MOVE 'Y'         TO WS-EXP-SMA-AVAIL-SW.                             
003680     MOVE 11.0000     TO WS-EXP-SMA-VALUE.                                
003690     PERFORM 1910-CHECK-SMA-RESULT.                                       
003700*----------------------------------------------------------------         
003710*    RULE 1.5 - FEWER BARS ON FILE THAN THE SMA PERIOD CALLS FOR.         
003720 1310-TEST-SMA-UNAVAILABLE.                                               
003730     MOVE '1310-NSM' TO WS-EXP-CASE-ID.                                   
003740     MOVE ZERO TO WS-T-BAR-COUNT.                                         
003750     PERFORM 1207-LOAD-ONE-ATR-BAR                                        
003760         VARYING WS-T-BAR-SUB FROM 1 BY 1                                 
003770         UNTIL WS-T-BAR-SUB > 2.                                          
003780     MOVE 3 TO WS-T-SMA-PERIOD.                                           
003790     PERFORM 730-COMPUTE-SMA-T.                                           
003800     MOVE 'N'         TO WS-EXP-SMA-AVAIL-SW.                             
003810     MOVE ZERO        TO WS-EXP-SMA-VALUE.                                
003820     PERFORM 1910-CHECK-SMA-RESULT.                                       
003830*----------------------------------------------------------------         
003840*    RULE 1.6 - STOP PRICE BELOW THE SMA RAISES THE STOP.                 
003850 1400-TEST-GUIDANCE-RAISE.                                                
003860     MOVE '1400-RAI' TO WS-EXP-CASE-ID.                                   
003870     MOVE 'Y'         TO WS-T-SMA-AVAILABLE-SW.                           
003880     MOVE 8.5000      TO WS-T-STOP-PRICE.                                 
003890     MOVE 11.0000     TO WS-T-SMA-VALUE.                                  
003900     PERFORM 740-SET-GUIDANCE-T.                                          
003910     MOVE 'RAISE STOP' TO WS-EXP-GUIDANCE.                                
003920     PERFORM 1920-CHECK-GUIDANCE-RESULT.                                  
003930*----------------------------------------------------------------         
003940*    RULE 1.6 - STOP PRICE AT OR ABOVE THE SMA KEEPS THE CURRENT          
003950*    STOP.                                                                
003960 1410-TEST-GUIDANCE-KEEP.                                                 
003970     MOVE '1410-KEE' TO WS-EXP-CASE-ID.                                   
003980     MOVE 'Y'         TO WS-T-SMA-AVAILABLE-SW.                           
003990     MOVE 12.0000     TO WS-T-STOP-PRICE.                                 
004000     MOVE 11.0000     TO WS-T-SMA-VALUE.                                  
004010     PERFORM 740-SET-GUIDANCE-T.                                          
004020     MOVE 'KEEP CURRENT' TO WS-EXP-GUIDANCE.                              
004030     PERFORM 1920-CHECK-GUIDANCE-RESULT.                                  
004040*----------------------------------------------------------------         
004050*    RULE 1.6 - NO SMA ON FILE, GUIDANCE IS NOT APPLICABLE.               
004060 1420-TEST-GUIDANCE-NA.                                                   
004070     MOVE '1420-N/A' TO WS-EXP-CASE-ID.                                   
004080     MOVE 'N'         TO WS-T-SMA-AVAILABLE-SW.                           
004090     MOVE 8.5000      TO WS-T-STOP-PRICE.                                 
004100     MOVE ZERO        TO WS-T-SMA-VALUE.                                  
004110     PERFORM 740-SET-GUIDANCE-T.                                          
004120     MOVE 'N/A' TO WS-EXP-GUIDANCE.                                       
004130     PERFORM 1920-CHECK-GUIDANCE-RESULT.                                  
004140*----------------------------------------------------------------         
004150*    THE FORMULAS UNDER TEST - WORKED FROM THE SAME RISK                  
004160*    COMMITTEE SPECIFICATIONS AS STOPCALC (9400-090).                     
004170 700-COMPUTE-SIMPLE-T.                                                    
004180     IF WS-T-STOP-PCT NOT GREATER THAN ZERO                               
004190         OR WS-T-STOP-PCT NOT LESS THAN 100                               
004200         MOVE 'E'                       TO WS-T-STATUS                    
004210         MOVE 'INVALID STOP PERCENTAGE' TO WS-T-ERROR-MSG                 
004220     ELSE                                                                 
004230         IF WS-T-ANCHOR-52W                                               
004240             AND WS-T-52W-HIGH GREATER THAN ZERO                          
004250             MOVE WS-T-52W-HIGH TO WS-T-BASE-PRICE                        
004260         ELSE                                                             
004270             MOVE WS-T-CURRENT-PRICE TO WS-T-BASE-PRICE                   
004280         END-IF                                                           
004290         COMPUTE WS-T-STOP-PRICE ROUNDED =                                
004300             WS-T-BASE-PRICE * (1 - (WS-T-STOP-PCT / 100))                
004310         MOVE 'S' TO WS-T-STATUS                                          
004320     END-IF.                                                              
004330*----------------------------------------------------------------         
004340 705-COMPUTE-STOP-FROM-HWM-T.                                             
004350     IF WS-T-STOP-PCT NOT GREATER THAN ZERO                               
004360         OR WS-T-STOP-PCT NOT LESS THAN 100                               
004370         MOVE 'E'                       TO WS-T-STATUS                    
004380         MOVE 'INVALID STOP PERCENTAGE' TO WS-T-ERROR-MSG                 
004390     ELSE                                                                 
004400         COMPUTE WS-T-STOP-PRICE ROUNDED =                                
004410             WS-T-HWM-VALUE * (1 - (WS-T-STOP-PCT / 100))                 
004420         MOVE 'S' TO WS-T-STATUS                                          
004430     END-IF.                                                              
004440*----------------------------------------------------------------         
004450 715-FIND-HWM-FROM-BARS-T.                                                
004460     MOVE ZERO TO WS-T-HWM-VALUE.                                         
004470     PERFORM 717-TEST-BAR-HIGH                                            
004480         VARYING WS-T-BAR-SUB FROM 1 BY 1                                 
004490         UNTIL WS-T-BAR-SUB > WS-T-BAR-COUNT.                             
004500*----------------------------------------------------------------         
004510 717-TEST-BAR-HIGH.                                                       
004520     SET WS-T-BAR-IDX TO WS-T-BAR-SUB.                                    
004530     IF WSTB-HIGH(WS-T-BAR-IDX) GREATER THAN WS-T-HWM-VALUE               
004540         MOVE WSTB-HIGH(WS-T-BAR-IDX) TO WS-T-HWM-VALUE                   
004550     END-IF.                                                              
004560*----------------------------------------------------------------         
004570 720-COMPUTE-ATR-T.                                                       
004580     IF WS-T-ATR-MULT NOT GREATER THAN ZERO                               
004590         MOVE 'E'                      TO WS-T-STATUS                     
004600         MOVE 'INVALID ATR MULTIPLIER' TO WS-T-ERROR-MSG                  
004610     ELSE                                                                 
004620         IF WS-T-BAR-COUNT LESS THAN WS-T-ATR-PERIOD                      
004630             MOVE 'E'                 TO WS-T-STATUS                      
004640             MOVE 'INSUFFICIENT DATA' TO WS-T-ERROR-MSG                   
004650         ELSE                                                             
004660             PERFORM 725-BUILD-TRUE-RANGE-T                               
004670             COMPUTE WS-T-STOP-PRICE ROUNDED =                            
004680                 WS-T-CURRENT-PRICE -                                     
004690                     (WS-T-ATR-VALUE * WS-T-ATR-MULT)                     
004700             MOVE 'S' TO WS-T-STATUS                                      
004710         END-IF                                                           
004720     END-IF.                                                              
004730*----------------------------------------------------------------         
004740 725-BUILD-TRUE-RANGE-T.                                                  
004750     SET WS-T-BAR-IDX TO 1.                                               
004760     MOVE WSTB-HIGH(WS-T-BAR-IDX) TO WS-T-TR-HIGH-LOW.                    
004770     SUBTRACT WSTB-LOW(WS-T-BAR-IDX) FROM WS-T-TR-HIGH-LOW.               
004780     MOVE WS-T-TR-HIGH-LOW TO WSTB-TRUE-RANGE(WS-T-BAR-IDX).              
004790     MOVE WSTB-CLOSE(WS-T-BAR-IDX) TO WS-T-PREV-CLOSE.                    
004800     PERFORM 727-BUILD-ONE-TRUE-RANGE                                     
004810         VARYING WS-T-BAR-SUB FROM 2 BY 1                                 
004820         UNTIL WS-T-BAR-SUB > WS-T-BAR-COUNT.                             
004830*                                                                         
004840     MOVE ZERO TO WS-T-ATR-SUM.                                           
004850     COMPUTE WS-T-SMA-START-SUB =                                         
004860         WS-T-BAR-COUNT - WS-T-ATR-PERIOD + 1.                            
004870     PERFORM 729-SUM-TRUE-RANGE-T                                         
004880         VARYING WS-T-TR-SUB FROM WS-T-SMA-START-SUB BY 1                 
004890         UNTIL WS-T-TR-SUB > WS-T-BAR-COUNT.                              
004900     COMPUTE WS-T-ATR-VALUE ROUNDED =                                     
004910         WS-T-ATR-SUM / WS-T-ATR-PERIOD.                                  
004920*----------------------------------------------------------------         
004930 727-BUILD-ONE-TRUE-RANGE.                                                
004940*    SAME UNSIGNED-FIELD ABSOLUTE-VALUE TRICK AS STOPCALC                 
004950*    330/332 - WORKED HERE AGAIN FROM THE SAME SPECIFICATION.             
004960     SET WS-T-BAR-IDX TO WS-T-BAR-SUB.                                    
004970     COMPUTE WS-T-TR-HIGH-LOW =                                           
004980         WSTB-HIGH(WS-T-BAR-IDX) - WSTB-LOW(WS-T-BAR-IDX).                
004990     COMPUTE WS-T-TR-HIGH-PC =                                            
005000         WSTB-HIGH(WS-T-BAR-IDX) - WS-T-PREV-CLOSE.                       
005010     COMPUTE WS-T-TR-LOW-PC =                                             
005020         WSTB-LOW(WS-T-BAR-IDX) - WS-T-PREV-CLOSE.                        
005030     MOVE WS-T-TR-HIGH-LOW TO WSTB-TRUE-RANGE(WS-T-BAR-IDX).              
005040     IF WS-T-TR-HIGH-PC GREATER THAN WSTB-TRUE-RANGE(WS-T-BAR-IDX)        
005050         MOVE WS-T-TR-HIGH-PC TO WSTB-TRUE-RANGE(WS-T-BAR-IDX)            
005060     END-IF.                                                              
005070     IF WS-T-TR-LOW-PC GREATER THAN WSTB-TRUE-RANGE(WS-T-BAR-IDX)         
005080         MOVE WS-T-TR-LOW-PC TO WSTB-TRUE-RANGE(WS-T-BAR-IDX)             
005090     END-IF.                                                              
005100     MOVE WSTB-CLOSE(WS-T-BAR-IDX) TO WS-T-PREV-CLOSE.                    
005110*----------------------------------------------------------------         
005120 729-SUM-TRUE-RANGE-T.                                                    
005130     SET WS-T-BAR-IDX TO WS-T-TR-SUB.                                     
005140     ADD WSTB-TRUE-RANGE(WS-T-BAR-IDX) TO WS-T-ATR-SUM.                   
005150*----------------------------------------------------------------         
005160 730-COMPUTE-SMA-T.                                                       
005170     MOVE 'N' TO WS-T-SMA-AVAILABLE-SW.                                   
005180     MOVE ZERO TO WS-T-SMA-VALUE.                                         
005190     IF WS-T-BAR-COUNT NOT LESS THAN WS-T-SMA-PERIOD                      
005200         MOVE ZERO TO WS-T-SMA-SUM                                        
005210         COMPUTE WS-T-SMA-START-SUB =                                     
005220             WS-T-BAR-COUNT - WS-T-SMA-PERIOD + 1                         
005230         PERFORM 735-SUM-SMA-CLOSE-T                                      
005240             VARYING WS-T-SMA-SUB FROM WS-T-SMA-START-SUB BY 1            
005250             UNTIL WS-T-SMA-SUB > WS-T-BAR-COUNT                          
005260         COMPUTE WS-T-SMA-VALUE ROUNDED =                                 
005270             WS-T-SMA-SUM / WS-T-SMA-PERIOD                               
005280         MOVE 'Y' TO WS-T-SMA-AVAILABLE-SW                                
005290     END-IF.                                                              
005300*----------------------------------------------------------------         
005310 735-SUM-SMA-CLOSE-T.                                                     
005320     SET WS-T-BAR-IDX TO WS-T-SMA-SUB.                                    
005330     ADD WSTB-CLOSE(WS-T-BAR-IDX) TO WS-T-SMA-SUM.                        
005340*----------------------------------------------------------------         
005350 740-SET-GUIDANCE-T.                                                      
005360     IF NOT WS-T-SMA-AVAILABLE                                            
005370         MOVE 'N/A' TO WS-T-GUIDANCE                                      
005380     ELSE                                                                 
005390         IF WS-T-STOP-PRICE LESS THAN WS-T-SMA-VALUE                      
005400             MOVE 'RAISE STOP' TO WS-T-GUIDANCE                           
005410         ELSE                                                             
005420             MOVE 'KEEP CURRENT' TO WS-T-GUIDANCE                         
005430         END-IF                                                           
005440     END-IF.                                                              
005450*----------------------------------------------------------------         
005460*    RESULT-CHECK PARAGRAPHS - DISPLAY PASS OR FAIL AND ROLL THE          
005470*    CASE INTO THE CONTROL TOTALS AT 950-PRINT-SUMMARY.                   
005480 1900-CHECK-CALC-RESULT.                                                  
005490     ADD 1 TO WS-CASES-RUN.                                               
005500     IF WS-T-STATUS NOT EQUAL WS-EXP-STATUS                               
005510         PERFORM 1990-FAIL-CASE                                           
005520     ELSE                                                                 
005530         IF WS-T-STATUS EQUAL 'E'                                         
005540             IF WS-T-ERROR-MSG NOT EQUAL WS-EXP-ERROR-MSG                 
005550                 PERFORM 1990-FAIL-CASE                                   
005560             ELSE                                                         
005570                 PERFORM 1980-PASS-CASE                                   
005580             END-IF                                                       
005590         ELSE                                                             
005600             COMPUTE WS-T-DIFF-VALUE =                                    
005610                 WS-T-STOP-PRICE - WS-EXP-STOP-PRICE                      
005620             IF WS-T-DIFF-VALUE NOT EQUAL ZERO                            
005630                 PERFORM 1990-FAIL-CASE                                   
005640             ELSE                                                         
005650                 PERFORM 1980-PASS-CASE                                   
005660             END-IF                                                       
005670         END-IF                                                           
005680     END-IF.                                                              
005690*----------------------------------------------------------------         
005700 1910-CHECK-SMA-RESULT.                                                   
005710     ADD 1 TO WS-CASES-RUN.                                               
005720     IF WS-T-SMA-AVAILABLE-SW NOT EQUAL WS-EXP-SMA-AVAIL-SW               
005730         PERFORM 1990-FAIL-CASE                                           
005740     ELSE                                                                 
005750         COMPUTE WS-T-DIFF-VALUE =                                        
005760             WS-T-SMA-VALUE - WS-EXP-SMA-VALUE                            
005770         IF WS-T-DIFF-VALUE NOT EQUAL ZERO                                
005780             PERFORM 1990-FAIL-CASE                                       
005790         ELSE                                                             
005800             PERFORM 1980-PASS-CASE                                       
005810         END-IF                                                           
005820     END-IF.                                                              
005830*----------------------------------------------------------------         
005840 1920-CHECK-GUIDANCE-RESULT.                                              
005850     ADD 1 TO WS-CASES-RUN.                                               
005860     IF WS-T-GUIDANCE NOT EQUAL WS-EXP-GUIDANCE                           
005870         PERFORM 1990-FAIL-CASE                                           
005880     ELSE                                                                 
005890         PERFORM 1980-PASS-CASE                                           
005900     END-IF.                                                              
005910*----------------------------------------------------------------         
005920 1980-PASS-CASE.                                                          
005930     ADD 1 TO WS-CASES-PASSED.                                            
005940     DISPLAY 'PASS  ' WS-EXP-CASE-ID.                                     
005950*----------------------------------------------------------------         
005960 1990-FAIL-CASE.                                                          
005970     ADD 1 TO WS-CASES-FAILED.                                            
005980     DISPLAY 'FAIL  ' WS-EXP-CASE-ID                                      
005990             ' - GOT STATUS ' WS-T-STATUS                                 
006000             ' STOP '        WS-T-STOP-PRICE.                             
006010*----------------------------------------------------------------         
006020 950-PRINT-SUMMARY.                                                       
006030     DISPLAY '----------------------------------------------'.            
006040     DISPLAY 'CASES RUN    - ' WS-CASES-RUN.                              
006050     DISPLAY 'CASES PASSED - ' WS-CASES-PASSED.                           
006060     DISPLAY 'CASES FAILED - ' WS-CASES-FAILED.                           
006070     DISPLAY '----------------------------------------------'.            
